000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = SSPPAYR                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Payment transaction record                *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one record of the incoming payment transaction  *
001000*      file, read by SSPPAY1 in arrival order per order.  The    *
001100*      PAY-STATUS values are the ones the French-language        *
001200*      cheque/transfer variant of this record used before the    *
001300*      two payment paths were merged under CR1178 -- kept as     *
001400*      EN-ATTENTE/ENCAISSE/REJETE rather than translating them,  *
001500*      per Accounting's request (their reconciliation reports    *
001600*      already key off the French codes).                       *
001700*                                                                *
001800*----------------------------------------------------------------*
001900* CHANGE ACTIVITY :                                              *
002000*                                                                *
002100*      $SEG(SSPPAYR),COMP(SMARTSHOP),PROD(ORDERS  ):             *
002200*                                                                *
002300*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002400*   $D0= CR1091 100 890614 SSPKJT  : NEW BOOK - PAYMENT RECORD   *
002500*   $D1= CR1178 112 920815 SSPKJT  : MERGED Paiement/Payment     *
002600*                                    VARIANTS - SEE BANNER ABOVE *
002700*   $D2= CR2004 120 990118 SSPRDW  : Y2K - PAY-DATE WINDOWED,    *
002800*                                    PAY-DATE-ALT ADDED          *
002900******************************************************************
003000 01  PAYMENT-RECORD.
003100     05  PAY-ID                      PIC 9(6).
003200     05  PAY-ORDER-ID                PIC 9(6).
003300     05  PAY-AMOUNT                  PIC S9(7)V99.
003400     05  PAY-METHOD                  PIC X(8).
003500         88  PAY-METHOD-IS-CASH          VALUE 'CASH'.
003600         88  PAY-METHOD-IS-CHEQUE        VALUE 'CHEQUE'.
003700         88  PAY-METHOD-IS-TRANSFER      VALUE 'TRANSFER'.        CR1178  
003800     05  PAY-DATE                    PIC 9(8).
003900     05  PAY-DATE-ALT REDEFINES PAY-DATE.
004000         10  PAY-DATE-CENTURY        PIC 99.                      CR2004  
004100         10  PAY-DATE-YY              PIC 99.
004200         10  PAY-DATE-MM              PIC 99.
004300         10  PAY-DATE-DD              PIC 99.
004400     05  PAY-STATUS                  PIC X(10).
004500         88  PAY-STATUS-IS-PENDING       VALUE 'EN-ATTENTE'.
004600         88  PAY-STATUS-IS-POSTED        VALUE 'ENCAISSE'.
004700         88  PAY-STATUS-IS-REJECTED      VALUE 'REJETE'.
004800     05  FILLER                      PIC X(13)     VALUE SPACES.
