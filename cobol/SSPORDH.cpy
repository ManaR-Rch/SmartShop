000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = SSPORDH                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Order header record                       *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one record of the order file (the order         *
001000*      header -- see SSPORDI for the matching detail/item        *
001100*      records).  Written PENDING or REJECTED by SSPORD1,        *
001200*      updated to CONFIRMED/CANCELED by SSPORD2 and SSPPAY1,     *
001300*      read (never written) by SSPCUS1 for the stats/tier pass.  *
001400*                                                                *
001500*----------------------------------------------------------------*
001600* CHANGE ACTIVITY :                                              *
001700*                                                                *
001800*      $SEG(SSPORDH),COMP(SMARTSHOP),PROD(ORDERS  ):             *
001900*                                                                *
002000*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002100*   $D0= CR1091 100 890614 SSPKJT  : NEW BOOK - ORDER HEADER     *
002200*   $D1= CR1140 110 910302 SSPMHR  : ADDED ORD-PROMO-CODE        *
002300*   $D2= CR1178 112 920815 SSPKJT  : ADDED ORD-REMAINING-AMT SO  *
002400*                                    PAYMENT POSTING DOES NOT    *
002500*                                    HAVE TO REDERIVE BALANCE    *
002600*   $D3= CR2004 120 990118 SSPRDW  : Y2K - ORD-DATE WINDOWED,    *
002700*                                    ORD-DATE-CENTURY ADDED VIA  *
002800*                                    ORD-DATE-ALT REDEFINES      *
002900******************************************************************
003000 01  ORDER-RECORD.
003100     05  ORD-ID                      PIC 9(6).
003200     05  ORD-CUST-ID                 PIC 9(6).
003300     05  ORD-DATE                    PIC 9(8).
003400* ORD-DATE-ALT breaks the YYYYMMDD field down for the century-
003500* window edit added under CR2004 -- dates before this system's
003600* epoch of 1980 are rejected by the century check, see SSPORD1
003700* paragraph 2200-EDIT-ORDER-HEADER.
003800     05  ORD-DATE-ALT REDEFINES ORD-DATE.
003900         10  ORD-DATE-CENTURY        PIC 99.                      CR2004  
004000         10  ORD-DATE-YY              PIC 99.
004100         10  ORD-DATE-MM              PIC 99.
004200         10  ORD-DATE-DD              PIC 99.
004300     05  ORD-STATUS                  PIC X(9).
004400         88  ORD-STATUS-IS-PENDING       VALUE 'PENDING'.
004500         88  ORD-STATUS-IS-CONFIRMED     VALUE 'CONFIRMED'.
004600         88  ORD-STATUS-IS-CANCELED      VALUE 'CANCELED'.
004700         88  ORD-STATUS-IS-REJECTED      VALUE 'REJECTED'.
004800     05  ORD-PROMO-CODE              PIC X(10).
004900     05  ORD-SUBTOTAL                PIC S9(9)V99.
005000     05  ORD-DISCOUNT-AMT            PIC S9(9)V99.
005100     05  ORD-TAX-RATE                PIC 9(2)V99.
005200     05  ORD-TOTAL                   PIC S9(9)V99.
005300     05  ORD-REMAINING-AMT           PIC S9(9)V99.
005400     05  FILLER                      PIC X(15)     VALUE SPACES.
