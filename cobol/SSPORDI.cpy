000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = SSPORDI                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Order item (detail) record                *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one record of the order-item file.  Detail      *
001000*      records follow their header's ORD-ID and are matched      *
001100*      to it on ITEM-ORDER-ID by SSPORD1 (pricing) and by both    *
001200*      SSPPAY1 and SSPORD2 (stock decrement on confirm, whether   *
001300*      auto-confirmed at settlement or confirmed explicitly).    *
001400*      Input only -- no program in this suite rewrites this      *
001500*      file.                                                     *
001600*                                                                *
001700*----------------------------------------------------------------*
001800* CHANGE ACTIVITY :                                              *
001900*                                                                *
002000*      $SEG(SSPORDI),COMP(SMARTSHOP),PROD(ORDERS  ):             *
002100*                                                                *
002200*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002300*   $D0= CR1091 100 890614 SSPKJT  : NEW BOOK - ORDER ITEM       *
002400*                                    (ONE LINE ITEM PER ORDER,    *
002500*                                    QTY AND PROD-ID ONLY)        *
002600******************************************************************
002700 01  ORDER-ITEM-RECORD.
002800     05  ITEM-ORDER-ID               PIC 9(6).
002900     05  ITEM-PROD-ID                PIC 9(6).
003000     05  ITEM-QUANTITY               PIC 9(5).
003100     05  ITEM-UNIT-PRICE             PIC S9(7)V99.
003200     05  ITEM-LINE-TOTAL             PIC S9(9)V99.
003300     05  FILLER                      PIC X(13)     VALUE SPACES.
