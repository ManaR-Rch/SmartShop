000100******************************************************************
000200*                                                                *
000300* MODULE NAME = SSPCUS1                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Customer Statistics And Tier Promotion    *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Nightly batch step 4, run last.  Walks every CONFIRMED    *
001000*      order on ORDFILE and retotals, from scratch, each         *
001100*      customer's lifetime order count and spend on CUSTMAS,     *
001200*      and re-tests the loyalty tier thresholds.  The new tier   *
001300*      is a straight function of lifetime orders and spend --    *
001400*      a customer can move up OR down a tier on any given run,   *
001500*      whichever way the two statistics now point.  Prints Run   *
001600*      Report Section 3, one line per customer on file.          *
001700*                                                                *
001800*----------------------------------------------------------------*
001900* CHANGE ACTIVITY :                                              *
002000*                                                                *
002100*      $SEG(SSPCUS1),COMP(SMARTSHOP),PROD(ORDERS  ):             *
002200*                                                                *
002300*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002400*   $D0= CR1140 110 910302 SSPMHR  : NEW PROGRAM - TIER          *
002500*                                    PROMOTION CONTROL BREAK,     *
002600*                                    THREE TIERS (SILVER/GOLD/    *
002700*                                    PLATINUM NOT YET PRESENT)    *
002800*   $D1= CR1140 111 910305 SSPMHR  : ADDED PLATINUM TIER BREAK   *
002900*   $D2= CR1163 111 911028 SSPMHR  : SKIP LINE-ITEMS AGAINST      *
003000*                                    SOFT-DELETED PRODUCTS -      *
003100*                                    NO-OP HERE, SPEND IS BY      *
003200*                                    ORDER TOTAL NOT LINE ITEM    *
003300*   $D3= CR2231 130 020724 SSPKJT  : NO-DEMOTION RULE MADE        *
003400*                                    EXPLICIT PER SALES OPS       *
003500*                                    COMPLAINT ABOUT FLAPPING     *
003600*                                    TIERS ON A QUIET NIGHT       *
003700*   $D4= CR2318 140 030305 SSPMHR  : BACKED OUT $D3 -- AUDIT      *
003800*                                    FOUND NO-DEMOTION WAS        *
003900*                                    MASKING GENUINE DOWNGRADES,  *
004000*                                    2000 NOW ALWAYS KEEPS THE    *
004100*                                    TIER 3000-DETERMINE-TIER     *
004200*                                    COMPUTES, UP OR DOWN         *
004300*   $D5= CR2340 141 030312 SSPMHR  : 0250 WAS SEEDING CUR-ORDERS/  *
004400*                                    CUR-SPENT FROM THE PERSISTED  *
004500*                                    CUSTMAS FIGURE, THEN 1000     *
004600*                                    ADDED A FRESH FULL-FILE       *
004700*                                    RETOTAL ON TOP -- DOUBLE      *
004800*                                    COUNTED EVERY ORDER CONFIRMED *
004900*                                    BEFORE THIS RUN.  NOW ZEROED  *
005000*                                    IN 0250 AND STORED (NOT       *
005100*                                    ADDED) IN 2000 SO EACH RUN    *
005200*                                    RECOMPUTES FROM SCRATCH       *
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.    SSPCUS1.
005600 AUTHOR.        M H ROUSSEL.
005700 INSTALLATION.  SMARTSHOP DATA PROCESSING.
005800 DATE-WRITTEN.  MARCH 1991.
005900 DATE-COMPILED.
006000 SECURITY.      SMARTSHOP INTERNAL USE ONLY.
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
006700     CLASS NUMERIC-CLASS IS '0' THRU '9'.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT CUSTMAS  ASSIGN TO CUSTMAS
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-CUSTMAS-STATUS.
007500
007600     SELECT ORDFILE  ASSIGN TO ORDFILE
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-ORDFILE-STATUS.
008000
008100     SELECT RUNRPT   ASSIGN TO RUNRPT
008200         ORGANIZATION IS SEQUENTIAL
008300         ACCESS MODE IS EXTEND
008400         FILE STATUS IS WS-RUNRPT-STATUS.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  CUSTMAS
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F.
009100     COPY SSPCUST.
009200
009300 FD  ORDFILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORDING MODE IS F.
009600     COPY SSPORDH.
009700
009800 FD  RUNRPT
009900     LABEL RECORDS ARE OMITTED
010000     RECORDING MODE IS F.
010100 01  RUNRPT-LINE                     PIC X(132).
010200
010300 WORKING-STORAGE SECTION.
010400 01  WS-HEADER.
010500     05  WS-EYECATCHER               PIC X(16)
010600                                      VALUE 'SSPCUS1-------WS'.
010700     05  FILLER                      PIC X(10)     VALUE SPACES.
010800
010900 01  WS-FILE-STATUSES.
011000     05  WS-CUSTMAS-STATUS           PIC X(2)      VALUE SPACES.
011100         88  WS-CUSTMAS-OK               VALUE '00'.
011200         88  WS-CUSTMAS-EOF               VALUE '10'.
011300     05  WS-ORDFILE-STATUS           PIC X(2)      VALUE SPACES.
011400         88  WS-ORDFILE-OK               VALUE '00'.
011500         88  WS-ORDFILE-EOF               VALUE '10'.
011600     05  WS-RUNRPT-STATUS            PIC X(2)      VALUE SPACES.
011700         88  WS-RUNRPT-OK                VALUE '00'.
011800     05  FILLER                      PIC X(10)     VALUE SPACES.
011900
012000 01  WS-SWITCHES.
012100     05  WS-ORDFILE-EOF-SW           PIC X         VALUE 'N'.
012200         88  NO-MORE-ORDERS               VALUE 'Y'.
012300     05  WS-CUST-FOUND-SW            PIC X         VALUE 'N'.
012400         88  WS-CUST-WAS-FOUND            VALUE 'Y'.
012500     05  UPSI-0                      PIC X         VALUE '0'.
012600         88  UPSI-DEBUG-ON               VALUE '1'.
012700     05  FILLER                      PIC X(10)     VALUE SPACES.
012800
012900* Customer table -- one entry per CUSTMAS record, in ascending
013000* CUST-ID order.  ADD-ORDERS/ADD-SPENT accumulate this walk's
013100* full retotal of the customer's CONFIRMED orders; CUR-ORDERS/
013200* CUR-SPENT start at ZERO and are set to that retotal (not added
013300* onto the incoming CUSTMAS figure) before the tier test runs --
013400* CR2340.
013500 01  WS-CUST-TABLE-CTL.
013600     05  WS-CUST-COUNT               PIC S9(5)     COMP.
013700 01  WS-CUST-TABLE.
013800     05  WS-CUST-ENTRY OCCURS 1 TO 20000 TIMES
013900                       DEPENDING ON WS-CUST-COUNT
014000                       ASCENDING KEY IS WS-CT-CUST-ID
014100                       INDEXED BY WS-CUST-IDX.
014200         10  WS-CT-CUST-ID           PIC 9(6).
014300* First 3 digits of a customer number are the branch that
014400* signed the customer up -- not used by the tier test itself,
014500* kept here only because the DISPLAY audit trail under
014600* UPSI-0 breaks a rejected SEARCH down by branch on request
014700* from Sales Ops.
014800         10  WS-CT-CUST-ID-ALT REDEFINES WS-CT-CUST-ID.
014900             15  WS-CT-CUST-BRANCH   PIC 9(3).
015000             15  WS-CT-CUST-SEQ      PIC 9(3).
015100         10  WS-CT-OLD-TIER          PIC X(8).
015200         10  WS-CT-NEW-TIER          PIC X(8).
015300         10  WS-CT-CUR-ORDERS        PIC 9(5).
015400         10  WS-CT-CUR-SPENT         PIC S9(9)V99.
015500         10  WS-CT-ADD-ORDERS        PIC 9(5).
015600         10  WS-CT-ADD-SPENT         PIC S9(9)V99.
015700         10  FILLER                  PIC X(04)     VALUE SPACES.
015800
015900 01  WS-TIER-LEVELS.
016000     05  WS-OLD-TIER-LEVEL           PIC 9(1)      COMP.
016100     05  WS-NEW-TIER-LEVEL           PIC 9(1)      COMP.
016200     05  FILLER                      PIC X(10)     VALUE SPACES.
016300
016400 01  WS-CONTROL-TOTALS.
016500     05  WS-CUSTOMERS-PROCESSED      PIC S9(7)     COMP.
016600     05  WS-PROMOTIONS-MADE          PIC S9(7)     COMP.
016700     05  WS-DEMOTIONS-MADE           PIC S9(7)     COMP.          CR2318
016800     05  FILLER                      PIC X(10)     VALUE SPACES.
016900
017000     COPY SSPLITS.
017100     COPY SSPRPTH.
017200
017300 PROCEDURE DIVISION.
017400*----------------------------------------------------------------*
017500 0000-MAINLINE.
017600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
017700     PERFORM 1000-ACCUMULATE-ORDERS THRU 1000-EXIT
017800         UNTIL NO-MORE-ORDERS.
017900     PERFORM 2000-CONTROL-BREAK-CUSTOMER THRU 2000-EXIT
018000         VARYING WS-CUST-IDX FROM 1 BY 1
018100         UNTIL WS-CUST-IDX > WS-CUST-COUNT.
018200     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018300     GOBACK.
018400
018500*----------------------------------------------------------------*
018600 0100-INITIALIZE.
018700     OPEN INPUT ORDFILE.
018800     IF NOT WS-ORDFILE-OK
018900         DISPLAY 'SSPCUS1 - ORDFILE OPEN FAILED ' WS-ORDFILE-STATUS
019000         MOVE 16 TO RETURN-CODE
019100         STOP RUN
019200     END-IF
019300     OPEN EXTEND RUNRPT.
019400
019500     PERFORM 0200-LOAD-CUSTOMER-TABLE THRU 0200-EXIT.
019600
019700     MOVE ZERO TO WS-CUSTOMERS-PROCESSED WS-PROMOTIONS-MADE
019800                  WS-DEMOTIONS-MADE.
019900
020000     MOVE SPACES TO RPT-SECTION-HEADING.
020100     MOVE 'SECTION 3 - CUSTOMER TIERS' TO RPT-SECTION-TITLE.
020200     WRITE RUNRPT-LINE FROM RPT-SECTION-HEADING AFTER 2.
020300
020400     PERFORM 0400-READ-NEXT-ORDER THRU 0400-EXIT.
020500 0100-EXIT.
020600     EXIT.
020700
020800*----------------------------------------------------------------*
020900 0200-LOAD-CUSTOMER-TABLE.
021000     OPEN INPUT CUSTMAS.
021100     IF NOT WS-CUSTMAS-OK
021200         DISPLAY 'SSPCUS1 - CUSTMAS OPEN FAILED ' WS-CUSTMAS-STATUS
021300         MOVE 16 TO RETURN-CODE
021400         STOP RUN
021500     END-IF
021600     MOVE ZERO TO WS-CUST-COUNT.
021700     PERFORM 0250-LOAD-ONE-CUSTOMER THRU 0250-EXIT
021800               UNTIL WS-CUSTMAS-EOF.
021900     CLOSE CUSTMAS.
022000 0200-EXIT.
022100     EXIT.
022200
022300 0250-LOAD-ONE-CUSTOMER.
022400     READ CUSTMAS
022500         AT END
022600             SET WS-CUSTMAS-EOF TO TRUE
022700         NOT AT END
022800             ADD 1 TO WS-CUST-COUNT
022900             SET WS-CUST-IDX TO WS-CUST-COUNT
023000             MOVE CUST-ID           TO WS-CT-CUST-ID (WS-CUST-IDX)
023100             MOVE CUST-TIER         TO WS-CT-OLD-TIER (WS-CUST-IDX)
023200             MOVE CUST-TIER         TO WS-CT-NEW-TIER (WS-CUST-IDX)
023300*            CR2340 -- CUR-ORDERS/CUR-SPENT start at ZERO, not the
023400*            persisted CUST-TOTAL-ORDERS/CUST-TOTAL-SPENT.  This
023500*            run's ORDFILE walk in 1000 below re-totals every
023600*            CONFIRMED order this customer has on file from
023700*            scratch, so seeding from the old master figure here
023800*            would double count everything confirmed before this
023900*            run.  SEE $D5 ABOVE.
024000             MOVE ZERO TO WS-CT-CUR-ORDERS (WS-CUST-IDX)          CR2340
024100             MOVE ZERO TO WS-CT-CUR-SPENT (WS-CUST-IDX)           CR2340
024200             MOVE ZERO TO WS-CT-ADD-ORDERS (WS-CUST-IDX)
024300             MOVE ZERO TO WS-CT-ADD-SPENT (WS-CUST-IDX)
024400     END-READ.
024500 0250-EXIT.
024600     EXIT.
024700
024800*----------------------------------------------------------------*
024900* Only CONFIRMED orders count -- a REJECTED, CANCELED or still-
025000* PENDING order never happened as far as the loyalty program is
025100* concerned.  This walks the WHOLE of ORDFILE every run, not just
025200* today's activity: confirmed orders stay on file for good (see
025300* SSPORD1's banner), so ADD-ORDERS/ADD-SPENT end this walk holding
025400* the customer's complete order count and spend, freshly totalled
025500* from what is on file right now -- CR2340.
025600*----------------------------------------------------------------*
025700 1000-ACCUMULATE-ORDERS.
025800     IF ORD-STATUS-IS-CONFIRMED
025900         PERFORM 2200-FIND-CUSTOMER THRU 2200-EXIT
026000         IF WS-CUST-WAS-FOUND
026100             ADD 1 TO WS-CT-ADD-ORDERS (WS-CUST-IDX)
026200             ADD ORD-TOTAL TO WS-CT-ADD-SPENT (WS-CUST-IDX)
026300         END-IF
026400     END-IF.
026500     PERFORM 0400-READ-NEXT-ORDER THRU 0400-EXIT.
026600 1000-EXIT.
026700     EXIT.
026800
026900*----------------------------------------------------------------*
027000 2200-FIND-CUSTOMER.
027100     MOVE 'N' TO WS-CUST-FOUND-SW.
027200     IF WS-CUST-COUNT > 0
027300         SEARCH ALL WS-CUST-ENTRY
027400             AT END
027500                 CONTINUE
027600             WHEN WS-CT-CUST-ID (WS-CUST-IDX) = ORD-CUST-ID
027700                 SET WS-CUST-WAS-FOUND TO TRUE
027800         END-SEARCH
027900     END-IF.
028000 2200-EXIT.
028100     EXIT.
028200
028300*----------------------------------------------------------------*
028400* One table entry per iteration -- the "break" here is the walk
028500* from one customer to the next through the table, in the same
028600* ascending CUST-ID sequence CUSTMAS itself is kept in.
028700*----------------------------------------------------------------*
028800 2000-CONTROL-BREAK-CUSTOMER.
028900*    CR2340 -- MOVE, not ADD:  ADD-ORDERS/ADD-SPENT already ARE
029000*    the customer's full recomputed totals off this run's ORDFILE
029100*    walk (CUR-ORDERS/CUR-SPENT started at ZERO in 0250 above), so
029200*    this stores the recompute rather than piling it onto
029300*    whatever CUSTMAS held coming in.
029400     MOVE WS-CT-ADD-ORDERS (WS-CUST-IDX)                          CR2340
029500         TO WS-CT-CUR-ORDERS (WS-CUST-IDX).                       CR2340
029600     MOVE WS-CT-ADD-SPENT (WS-CUST-IDX)                           CR2340
029700         TO WS-CT-CUR-SPENT (WS-CUST-IDX).                        CR2340
029800
029900     PERFORM 3000-DETERMINE-TIER THRU 3000-EXIT.
030000
030100*    CR2318 -- WS-CT-NEW-TIER (WS-CUST-IDX) IS LEFT EXACTLY AS
030200*    3000-DETERMINE-TIER COMPUTED IT, UP OR DOWN.  DO NOT MOVE
030300*    THE OLD TIER BACK IN HERE -- SEE $D4 ABOVE.
030400     IF WS-NEW-TIER-LEVEL > WS-OLD-TIER-LEVEL                     CR2318
030500         ADD 1 TO WS-PROMOTIONS-MADE                              CR2318
030600     ELSE                                                         CR2318
030700         IF WS-NEW-TIER-LEVEL < WS-OLD-TIER-LEVEL                 CR2318
030800             ADD 1 TO WS-DEMOTIONS-MADE                           CR2318
030900         END-IF                                                   CR2318
031000     END-IF.
031100
031200     ADD 1 TO WS-CUSTOMERS-PROCESSED.
031300     PERFORM 8000-PRINT-CUSTOMER-DETAIL THRU 8000-EXIT.
031400 2000-EXIT.
031500     EXIT.
031600
031700*----------------------------------------------------------------*
031800* Highest tier whose threshold is met by EITHER the order count
031900* OR the amount spent wins -- the two tests are alternatives,
032000* not both required, per the CR1140 design note.
032100*----------------------------------------------------------------*
032200 3000-DETERMINE-TIER.
032300     PERFORM 3100-LEVEL-OF-OLD-TIER THRU 3100-EXIT.
032400
032500     IF WS-CT-CUR-ORDERS (WS-CUST-IDX) >= SSP-TIER-PLATINUM-ORDERSCR1140  
032600             OR WS-CT-CUR-SPENT (WS-CUST-IDX) >=
032700                SSP-TIER-PLATINUM-SPENT
032800         MOVE SSP-TIER-PLATINUM TO WS-CT-NEW-TIER (WS-CUST-IDX)
032900         MOVE 4 TO WS-NEW-TIER-LEVEL
033000     ELSE
033100         IF WS-CT-CUR-ORDERS (WS-CUST-IDX) >= SSP-TIER-GOLD-ORDERS
033200                 OR WS-CT-CUR-SPENT (WS-CUST-IDX) >=
033300                    SSP-TIER-GOLD-SPENT
033400             MOVE SSP-TIER-GOLD TO WS-CT-NEW-TIER (WS-CUST-IDX)
033500             MOVE 3 TO WS-NEW-TIER-LEVEL
033600         ELSE
033700             IF WS-CT-CUR-ORDERS (WS-CUST-IDX) >=
033800                    SSP-TIER-SILVER-ORDERS
033900                     OR WS-CT-CUR-SPENT (WS-CUST-IDX) >=
034000                        SSP-TIER-SILVER-SPENT
034100                 MOVE SSP-TIER-SILVER
034200                     TO WS-CT-NEW-TIER (WS-CUST-IDX)
034300                 MOVE 2 TO WS-NEW-TIER-LEVEL
034400             ELSE
034500                 MOVE SSP-TIER-BASIC
034600                     TO WS-CT-NEW-TIER (WS-CUST-IDX)
034700                 MOVE 1 TO WS-NEW-TIER-LEVEL
034800             END-IF
034900         END-IF
035000     END-IF.
035100 3000-EXIT.
035200     EXIT.
035300
035400*----------------------------------------------------------------*
035500 3100-LEVEL-OF-OLD-TIER.
035600     IF WS-CT-OLD-TIER (WS-CUST-IDX) = SSP-TIER-PLATINUM
035700         MOVE 4 TO WS-OLD-TIER-LEVEL
035800     ELSE
035900         IF WS-CT-OLD-TIER (WS-CUST-IDX) = SSP-TIER-GOLD
036000             MOVE 3 TO WS-OLD-TIER-LEVEL
036100         ELSE
036200             IF WS-CT-OLD-TIER (WS-CUST-IDX) = SSP-TIER-SILVER
036300                 MOVE 2 TO WS-OLD-TIER-LEVEL
036400             ELSE
036500                 MOVE 1 TO WS-OLD-TIER-LEVEL
036600             END-IF
036700         END-IF
036800     END-IF.
036900 3100-EXIT.
037000     EXIT.
037100
037200*----------------------------------------------------------------*
037300 8000-PRINT-CUSTOMER-DETAIL.
037400     MOVE SPACES TO RPT-CUSTOMER-DETAIL-LINE.
037500     MOVE WS-CT-CUST-ID (WS-CUST-IDX)    TO RPC-CUST-ID.
037600     MOVE WS-CT-CUR-ORDERS (WS-CUST-IDX) TO RPC-TOTAL-ORDERS.
037700     MOVE WS-CT-CUR-SPENT (WS-CUST-IDX)  TO RPC-TOTAL-SPENT.
037800     MOVE WS-CT-OLD-TIER (WS-CUST-IDX)   TO RPC-OLD-TIER.
037900     MOVE WS-CT-NEW-TIER (WS-CUST-IDX)   TO RPC-NEW-TIER.
038000     IF WS-NEW-TIER-LEVEL > WS-OLD-TIER-LEVEL
038100         MOVE 'PROMOTED' TO RPC-PROMO-FLAG
038200     ELSE
038300         IF WS-NEW-TIER-LEVEL < WS-OLD-TIER-LEVEL
038400             MOVE 'DEMOTED' TO RPC-PROMO-FLAG                     CR2318
038500         ELSE
038600             MOVE 'NO CHANGE' TO RPC-PROMO-FLAG
038700         END-IF
038800     END-IF.
038900     WRITE RUNRPT-LINE FROM RPT-CUSTOMER-DETAIL-LINE AFTER 1.
039000 8000-EXIT.
039100     EXIT.
039200
039300*----------------------------------------------------------------*
039400 0400-READ-NEXT-ORDER.
039500     READ ORDFILE
039600         AT END
039700             SET NO-MORE-ORDERS TO TRUE
039800     END-READ.
039900 0400-EXIT.
040000     EXIT.
040100
040200*----------------------------------------------------------------*
040300 9000-TERMINATE.
040400     PERFORM 9100-REWRITE-CUSTOMER-FILE THRU 9100-EXIT.
040500     PERFORM 8900-PRINT-CUSTOMER-TOTALS THRU 8900-EXIT.
040600     CLOSE ORDFILE RUNRPT.
040700     DISPLAY 'SSPCUS1 - CUSTOMERS PROCESSED ' WS-CUSTOMERS-PROCESSED.
040800     DISPLAY 'SSPCUS1 - PROMOTIONS MADE     ' WS-PROMOTIONS-MADE.
040900     DISPLAY 'SSPCUS1 - DEMOTIONS MADE      ' WS-DEMOTIONS-MADE.
041000 9000-EXIT.
041100     EXIT.
041200
041300*----------------------------------------------------------------*
041400 9100-REWRITE-CUSTOMER-FILE.
041500     OPEN I-O CUSTMAS.
041600     PERFORM 9150-REWRITE-ONE-CUSTOMER THRU 9150-EXIT
041700               VARYING WS-CUST-IDX FROM 1 BY 1
041800               UNTIL WS-CUST-IDX > WS-CUST-COUNT.
041900     CLOSE CUSTMAS.
042000 9100-EXIT.
042100     EXIT.
042200
042300 9150-REWRITE-ONE-CUSTOMER.
042400     READ CUSTMAS
042500         AT END
042600             DISPLAY 'SSPCUS1 - CUSTMAS SHORT ON REWRITE PASS'
042700     END-READ.
042800     MOVE WS-CT-NEW-TIER (WS-CUST-IDX)   TO CUST-TIER.
042900     MOVE WS-CT-CUR-ORDERS (WS-CUST-IDX) TO CUST-TOTAL-ORDERS.
043000     MOVE WS-CT-CUR-SPENT (WS-CUST-IDX)  TO CUST-TOTAL-SPENT.
043100     REWRITE CUSTOMER-RECORD.
043200 9150-EXIT.
043300     EXIT.
043400
043500*----------------------------------------------------------------*
043600 8900-PRINT-CUSTOMER-TOTALS.
043700     MOVE SPACES TO RPT-CUSTOMER-TOTAL-LINE.
043800     MOVE WS-CUSTOMERS-PROCESSED TO RPT-CUSTOMERS-PROCESSED.
043900     MOVE WS-PROMOTIONS-MADE     TO RPT-PROMOTIONS-MADE.
044000     MOVE WS-DEMOTIONS-MADE      TO RPT-DEMOTIONS-MADE.            CR2318
044100     WRITE RUNRPT-LINE FROM RPT-CUSTOMER-TOTAL-LINE AFTER 2.
044200 8900-EXIT.
044300     EXIT.
