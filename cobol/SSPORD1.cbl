000100******************************************************************
000200*                                                                *
000300* MODULE NAME = SSPORD1                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Order Pricing Engine                      *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Nightly batch step 1 of the SmartShop order run.  Reads   *
001000*      pending order requests (header on ORDFILE, items on       *
001100*      ORDITEM matched by ORD-ID/ITEM-ORDER-ID), rates each      *
001200*      order against the customer's loyalty tier and any promo  *
001300*      code, checks stock on every line, and rewrites the        *
001400*      header PENDING (priced) or REJECTED (stock short, bad     *
001500*      promo format, unknown customer/product).  Prints Run      *
001600*      Report Section 1.                                        *
001700*                                                                *
001800*      CUSTMAS and PRODMAS are both loaded into WORKING-STORAGE  *
001900*      tables ahead of the main read loop, keyed and searched    *
002000*      SEARCH ALL -- neither master is big enough to justify a   *
002100*      random-access re-read per order line, and the table load  *
002200*      lets 2400/2500 below look a customer or product up once   *
002300*      per line with no re-positioning of either master file.    *
002400*                                                                *
002500*----------------------------------------------------------------*
002600* CHANGE ACTIVITY :                                              *
002700*                                                                *
002800*      $SEG(SSPORD1),COMP(SMARTSHOP),PROD(ORDERS  ):             *
002900*                                                                *
003000*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003100*   $D0= CR1091 100 890614 SSPKJT  : NEW PROGRAM - ORDER PRICING *
003200*   $D1= CR1140 110 910302 SSPMHR  : ADDED PROMO CODE DISCOUNT   *
003300*                                    AND TIER SUBTOTAL BREAKS    *
003400*   $D2= CR1163 111 911028 SSPMHR  : SOFT-DELETED PRODUCTS NOW   *
003500*                                    EXCLUDED FROM LOOKUP TABLE  *
003600*   $D3= CR2004 120 990118 SSPRDW  : Y2K - ORD-DATE CENTURY EDIT *
003700*                                    ADDED, SEE 2200-EDIT-ORDER  *
003800*   $D4= CR2231 130 020724 SSPKJT  : ROUNDING MADE EXPLICIT      *
003900*                                    HALF-UP AT EVERY STEP PER   *
004000*                                    FINANCE AUDIT FINDING       *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    SSPORD1.
004400 AUTHOR.        K J TANNER.
004500 INSTALLATION.  SMARTSHOP DATA PROCESSING.
004600 DATE-WRITTEN.  JUNE 1989.
004700 DATE-COMPILED.
004800 SECURITY.      SMARTSHOP INTERNAL USE ONLY.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
005500     CLASS NUMERIC-CLASS IS '0' THRU '9'.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CUSTMAS  ASSIGN TO CUSTMAS
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-CUSTMAS-STATUS.
006300
006400     SELECT PRODMAS  ASSIGN TO PRODMAS
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-PRODMAS-STATUS.
006800
006900     SELECT ORDFILE  ASSIGN TO ORDFILE
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-ORDFILE-STATUS.
007300
007400     SELECT ORDITEM  ASSIGN TO ORDITEM
007500         ORGANIZATION IS SEQUENTIAL
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS WS-ORDITEM-STATUS.
007800
007900     SELECT RUNRPT   ASSIGN TO RUNRPT
008000         ORGANIZATION IS SEQUENTIAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS WS-RUNRPT-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  CUSTMAS
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F.
008900     COPY SSPCUST.
009000
009100 FD  PRODMAS
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F.
009400     COPY SSPPROD.
009500
009600 FD  ORDFILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900     COPY SSPORDH.
010000
010100 FD  ORDITEM
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400     COPY SSPORDI.
010500
010600 FD  RUNRPT
010700     LABEL RECORDS ARE OMITTED
010800     RECORDING MODE IS F.
010900 01  RUNRPT-LINE                     PIC X(132).
011000
011100 WORKING-STORAGE SECTION.
011200 01  WS-HEADER.
011300     05  WS-EYECATCHER               PIC X(16)
011400                                      VALUE 'SSPORD1-------WS'.
011500     05  WS-RUN-DATE                 PIC 9(8)      VALUE ZERO.
011600     05  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
011700         10  WS-RUN-DATE-CC          PIC 99.
011800         10  WS-RUN-DATE-YY          PIC 99.
011900         10  WS-RUN-DATE-MM          PIC 99.
012000         10  WS-RUN-DATE-DD          PIC 99.
012100     05  FILLER                      PIC X(10)     VALUE SPACES.
012200
012300* ACCEPT FROM DATE only returns a 2-digit year -- CR2004
012400* windows it the same way the incoming feeds are windowed,
012500* pivoting on 80 (see SSPORDH banner for the feed-side rule).
012600 01  WS-TODAY-YYMMDD                 PIC 9(6)      VALUE ZERO.
012700 01  WS-TODAY-YYMMDD-ALT REDEFINES WS-TODAY-YYMMDD.
012800     05  WS-TODAY-YY                 PIC 99.
012900     05  WS-TODAY-MM                 PIC 99.
013000     05  WS-TODAY-DD                 PIC 99.
013100
013200 01  WS-FILE-STATUSES.
013300     05  WS-CUSTMAS-STATUS           PIC X(2)      VALUE SPACES.
013400         88  WS-CUSTMAS-OK               VALUE '00'.
013500         88  WS-CUSTMAS-EOF               VALUE '10'.
013600     05  WS-PRODMAS-STATUS           PIC X(2)      VALUE SPACES.
013700         88  WS-PRODMAS-OK               VALUE '00'.
013800         88  WS-PRODMAS-EOF               VALUE '10'.
013900     05  WS-ORDFILE-STATUS           PIC X(2)      VALUE SPACES.
014000         88  WS-ORDFILE-OK               VALUE '00'.
014100         88  WS-ORDFILE-EOF               VALUE '10'.
014200     05  WS-ORDITEM-STATUS           PIC X(2)      VALUE SPACES.
014300         88  WS-ORDITEM-OK               VALUE '00'.
014400         88  WS-ORDITEM-EOF               VALUE '10'.
014500     05  WS-RUNRPT-STATUS            PIC X(2)      VALUE SPACES.
014600         88  WS-RUNRPT-OK                VALUE '00'.
014700     05  FILLER                      PIC X(10)     VALUE SPACES.
014800
014900 01  WS-SWITCHES.
015000     05  WS-ORDFILE-EOF-SW           PIC X         VALUE 'N'.
015100         88  NO-MORE-ORDERS              VALUE 'Y'.
015200     05  WS-ORDITEM-EOF-SW           PIC X         VALUE 'N'.
015300         88  NO-MORE-ITEMS               VALUE 'Y'.
015400     05  WS-ITEM-HELD-SW             PIC X         VALUE 'N'.
015500         88  WS-ITEM-IS-HELD             VALUE 'Y'.
015600     05  WS-STOCK-SHORT-SW           PIC X         VALUE 'N'.
015700         88  WS-STOCK-IS-SHORT           VALUE 'Y'.
015800     05  WS-CUSTOMER-FOUND-SW        PIC X         VALUE 'N'.
015900         88  WS-CUSTOMER-WAS-FOUND       VALUE 'Y'.
016000     05  WS-PROD-FOUND-SW            PIC X         VALUE 'N'.
016100         88  WS-PRODUCT-WAS-FOUND        VALUE 'Y'.
016200     05  WS-PROMO-VALID-SW           PIC X         VALUE 'Y'.
016300         88  WS-PROMO-IS-VALID           VALUE 'Y'.
016400     05  UPSI-0                      PIC X         VALUE '0'.
016500         88  UPSI-DEBUG-ON               VALUE '1'.
016600     05  FILLER                      PIC X(10)     VALUE SPACES.
016700
016800* Customer table -- loaded once at start of run, searched by
016900* CUST-ID for every order.  6-digit key, 20,000 customers is
017000* generous headroom over what CR1140 sized it for.
017100 01  WS-CUST-TABLE-CTL.
017200     05  WS-CUST-COUNT               PIC S9(5)     COMP.
017300 01  WS-CUST-TABLE.
017400     05  WS-CUST-ENTRY OCCURS 1 TO 20000 TIMES
017500                       DEPENDING ON WS-CUST-COUNT
017600                       ASCENDING KEY IS WS-CUST-ID
017700                       INDEXED BY WS-CUST-IDX.
017800         10  WS-CUST-ID              PIC 9(6).
017900         10  WS-CUST-TIER            PIC X(8).
018000             88  WS-CT-IS-BASIC          VALUE 'BASIC'.
018100             88  WS-CT-IS-SILVER         VALUE 'SILVER'.
018200             88  WS-CT-IS-GOLD           VALUE 'GOLD'.
018300             88  WS-CT-IS-PLATINUM       VALUE 'PLATINUM'.
018400         10  FILLER                  PIC X(04)     VALUE SPACES.
018500
018600* Product table -- loaded once, searched by PROD-ID.  Deleted
018700* products are left out of the table entirely (CR1163) so a
018800* request against a soft-deleted product looks exactly like an
018900* unknown product to the pricing paragraphs.
019000 01  WS-PROD-TABLE-CTL.
019100     05  WS-PROD-COUNT               PIC S9(5)     COMP.
019200 01  WS-PROD-TABLE.
019300     05  WS-PROD-ENTRY OCCURS 1 TO 20000 TIMES
019400                       DEPENDING ON WS-PROD-COUNT
019500                       ASCENDING KEY IS WS-PROD-ID
019600                       INDEXED BY WS-PROD-IDX.
019700         10  WS-PROD-ID              PIC 9(6).
019800         10  WS-PROD-PRICE           PIC S9(7)V99.
019900         10  WS-PROD-STOCK           PIC 9(5).
020000         10  FILLER                  PIC X(04)     VALUE SPACES.
020100
020200* Item-detail work table for the order currently being priced.
020300 01  WS-CURR-ITEM-COUNT              PIC S9(4)     COMP.
020400 01  WS-CURR-ITEM-TABLE.
020500     05  WS-CURR-ITEM OCCURS 200 TIMES INDEXED BY WS-ITEM-IDX.
020600         10  WS-CI-PROD-ID           PIC 9(6).
020700         10  WS-CI-QUANTITY          PIC 9(5).
020800         10  WS-CI-UNIT-PRICE        PIC S9(7)V99.
020900         10  WS-CI-LINE-TOTAL        PIC S9(9)V99.
021000         10  FILLER                  PIC X(04)     VALUE SPACES.
021100
021200 01  WS-HELD-ITEM.
021300     05  ITEM-ORDER-ID-HELD          PIC 9(6).
021400     05  ITEM-PROD-ID-HELD           PIC 9(6).
021500     05  ITEM-QUANTITY-HELD          PIC 9(5).
021600     05  FILLER                      PIC X(10)     VALUE SPACES.
021700
021800 01  WS-PRICING-FIELDS.
021900     05  WS-SUBTOTAL                 PIC S9(9)V99.
022000     05  WS-DISCOUNT-PCT             PIC S9(3)V99.
022100     05  WS-DISCOUNT-AMT             PIC S9(9)V99.
022200     05  WS-TAXABLE-AMT              PIC S9(9)V99.
022300     05  WS-TAX-AMT                  PIC S9(9)V99.
022400     05  WS-TOTAL-AMT                PIC S9(9)V99.
022500     05  WS-PROMO-CHAR               PIC X.
022600     05  WS-PROMO-POS                PIC S9(2)     COMP.
022700     05  FILLER                      PIC X(10)     VALUE SPACES.
022800
022900 01  WS-CONTROL-TOTALS.
023000     05  WS-ORDERS-READ              PIC S9(7)     COMP.
023100     05  WS-ORDERS-PRICED            PIC S9(7)     COMP.
023200     05  WS-ORDERS-REJECTED          PIC S9(7)     COMP.
023300     05  WS-PRICING-GRAND-TOTAL      PIC S9(9)V99.
023400     05  FILLER                      PIC X(10)     VALUE SPACES.
023500
023600     COPY SSPLITS.
023700     COPY SSPRPTH.
023800
023900 PROCEDURE DIVISION.
024000*----------------------------------------------------------------*
024100 0000-MAINLINE.
024200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
024300     PERFORM 1000-PROCESS-ORDERS THRU 1000-EXIT
024400         UNTIL NO-MORE-ORDERS.
024500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
024600     GOBACK.
024700
024800*----------------------------------------------------------------*
024900* Open the masters, load the lookup tables, prime the two files
025000* that are matched in step order (ORDFILE/ORDITEM), open the
025100* run report and print the run heading and Section 1 banner.
025200*----------------------------------------------------------------*
025300 0100-INITIALIZE.
025400     ACCEPT WS-TODAY-YYMMDD FROM DATE.
025500     IF WS-TODAY-YY < 80
025600         MOVE 20 TO WS-RUN-DATE-CC
025700     ELSE
025800         MOVE 19 TO WS-RUN-DATE-CC
025900     END-IF
026000     MOVE WS-TODAY-YY TO WS-RUN-DATE-YY.
026100     MOVE WS-TODAY-MM TO WS-RUN-DATE-MM.
026200     MOVE WS-TODAY-DD TO WS-RUN-DATE-DD.
026300     OPEN INPUT  CUSTMAS.
026400     IF NOT WS-CUSTMAS-OK
026500         DISPLAY 'SSPORD1 - CUSTMAS OPEN FAILED ' WS-CUSTMAS-STATUS
026600         MOVE 16 TO RETURN-CODE
026700         STOP RUN
026800     END-IF
026900     OPEN INPUT  PRODMAS.
027000     IF NOT WS-PRODMAS-OK
027100         DISPLAY 'SSPORD1 - PRODMAS OPEN FAILED ' WS-PRODMAS-STATUS
027200         MOVE 16 TO RETURN-CODE
027300         STOP RUN
027400     END-IF
027500     OPEN I-O    ORDFILE.
027600     IF NOT WS-ORDFILE-OK
027700         DISPLAY 'SSPORD1 - ORDFILE OPEN FAILED ' WS-ORDFILE-STATUS
027800         MOVE 16 TO RETURN-CODE
027900         STOP RUN
028000     END-IF
028100     OPEN INPUT  ORDITEM.
028200     IF NOT WS-ORDITEM-OK
028300         DISPLAY 'SSPORD1 - ORDITEM OPEN FAILED ' WS-ORDITEM-STATUS
028400         MOVE 16 TO RETURN-CODE
028500         STOP RUN
028600     END-IF
028700     OPEN OUTPUT RUNRPT.
028800
028900     PERFORM 0200-LOAD-CUSTOMER-TABLE THRU 0200-EXIT.
029000     PERFORM 0300-LOAD-PRODUCT-TABLE  THRU 0300-EXIT.
029100
029200     MOVE ZERO TO WS-ORDERS-READ WS-ORDERS-PRICED
029300                  WS-ORDERS-REJECTED WS-PRICING-GRAND-TOTAL.
029400
029500     MOVE SPACES TO RUNRPT-LINE.
029600     WRITE RUNRPT-LINE FROM RPT-RUN-HEADING-1 AFTER TOP-OF-FORM.
029700     MOVE WS-RUN-DATE TO RPT-RUN-DATE.
029800     WRITE RUNRPT-LINE FROM RPT-RUN-HEADING-2 AFTER 1.
029900     MOVE SPACES TO RPT-SECTION-HEADING.
030000     MOVE 'SECTION 1 - ORDER PRICING' TO RPT-SECTION-TITLE.
030100     WRITE RUNRPT-LINE FROM RPT-SECTION-HEADING AFTER 2.
030200
030300     PERFORM 0400-READ-NEXT-ORDER THRU 0400-EXIT.
030400     PERFORM 0500-READ-NEXT-ITEM  THRU 0500-EXIT.
030500 0100-EXIT.
030600     EXIT.
030700
030800*----------------------------------------------------------------*
030900 0200-LOAD-CUSTOMER-TABLE.
031000     MOVE ZERO TO WS-CUST-COUNT.
031100     PERFORM 0250-LOAD-ONE-CUSTOMER THRU 0250-EXIT
031200               UNTIL WS-CUSTMAS-EOF.
031300     CLOSE CUSTMAS.
031400 0200-EXIT.
031500     EXIT.
031600
031700 0250-LOAD-ONE-CUSTOMER.
031800     READ CUSTMAS
031900         AT END
032000             SET WS-CUSTMAS-EOF TO TRUE
032100         NOT AT END
032200             ADD 1 TO WS-CUST-COUNT
032300             SET WS-CUST-IDX TO WS-CUST-COUNT
032400             MOVE CUST-ID   TO WS-CUST-ID (WS-CUST-IDX)
032500             MOVE CUST-TIER TO WS-CUST-TIER (WS-CUST-IDX)
032600     END-READ.
032700 0250-EXIT.
032800     EXIT.
032900
033000*----------------------------------------------------------------*
033100* PROD-IS-DELETED rows never make it into the table (CR1163) --
033200* an order line against a deleted product is treated downstream
033300* exactly like an order line against an unknown product.
033400*----------------------------------------------------------------*
033500 0300-LOAD-PRODUCT-TABLE.
033600     MOVE ZERO TO WS-PROD-COUNT.
033700     PERFORM 0350-LOAD-ONE-PRODUCT THRU 0350-EXIT
033800               UNTIL WS-PRODMAS-EOF.
033900     CLOSE PRODMAS.
034000 0300-EXIT.
034100     EXIT.
034200
034300 0350-LOAD-ONE-PRODUCT.
034400     READ PRODMAS
034500         AT END
034600             SET WS-PRODMAS-EOF TO TRUE
034700         NOT AT END
034800             IF PROD-IS-ACTIVE
034900                 ADD 1 TO WS-PROD-COUNT
035000                 SET WS-PROD-IDX TO WS-PROD-COUNT
035100                 MOVE PROD-ID    TO WS-PROD-ID (WS-PROD-IDX)
035200                 MOVE PROD-PRICE TO WS-PROD-PRICE (WS-PROD-IDX)
035300                 MOVE PROD-STOCK TO WS-PROD-STOCK (WS-PROD-IDX)
035400             END-IF
035500     END-READ.
035600 0350-EXIT.
035700     EXIT.
035800
035900*----------------------------------------------------------------*
036000* Order requests awaiting pricing carry ORD-STATUS SPACES --
036100* anything already PENDING/CONFIRMED/CANCELED/REJECTED was
036200* priced on an earlier run and is passed straight back out
036300* unchanged (REWRITE of the record just read).
036400*----------------------------------------------------------------*
036500 1000-PROCESS-ORDERS.
036600     ADD 1 TO WS-ORDERS-READ.
036700     IF ORD-STATUS NOT = SPACES
036800         REWRITE ORDER-RECORD
036900         PERFORM 0400-READ-NEXT-ORDER THRU 0400-EXIT
037000         GO TO 1000-EXIT
037100     END-IF.
037200
037300     PERFORM 2000-LOAD-ORDER-ITEMS THRU 2000-EXIT.
037400     PERFORM 2100-EDIT-CUSTOMER    THRU 2100-EXIT.
037500
037600     IF WS-CUSTOMER-WAS-FOUND
037700         PERFORM 2200-EDIT-ORDER-HEADER THRU 2200-EXIT
037800     END-IF.
037900
038000     IF WS-CUSTOMER-WAS-FOUND AND WS-CURR-ITEM-COUNT > 0
038100         PERFORM 3200-EDIT-PROMO-CODE   THRU 3200-EXIT
038200         PERFORM 2500-CHECK-ITEM-STOCK  THRU 2500-EXIT
038300     ELSE
038400         SET WS-STOCK-IS-SHORT TO TRUE
038500     END-IF.
038600
038700     IF WS-CUSTOMER-WAS-FOUND AND WS-CURR-ITEM-COUNT > 0
038800             AND WS-PROMO-IS-VALID AND NOT WS-STOCK-IS-SHORT
038900         PERFORM 3000-COMPUTE-PRICING THRU 3900-COMPUTE-EXIT
039000         PERFORM 2800-ACCEPT-ORDER    THRU 2800-EXIT
039100     ELSE
039200         PERFORM 2900-REJECT-ORDER    THRU 2900-EXIT
039300     END-IF.
039400
039500     REWRITE ORDER-RECORD.
039600     PERFORM 8000-PRINT-PRICING-DETAIL THRU 8000-EXIT.
039700     PERFORM 0400-READ-NEXT-ORDER THRU 0400-EXIT.
039800 1000-EXIT.
039900     EXIT.
040000
040100*----------------------------------------------------------------*
040200* Match the order-item file to the current header on ORD-ID.
040300* ORDITEM is sorted ascending on ITEM-ORDER-ID; the record just
040400* short of a match (if any) is held in WS-HELD-ITEM for the
040500* next header, the classic master/detail merge idiom.
040600*----------------------------------------------------------------*
040700 2000-LOAD-ORDER-ITEMS.
040800     MOVE ZERO TO WS-CURR-ITEM-COUNT.
040900     PERFORM 2050-LOAD-ONE-ITEM THRU 2050-EXIT
041000               UNTIL NO-MORE-ITEMS
041100                  OR NOT WS-ITEM-IS-HELD
041200                  OR ITEM-ORDER-ID-HELD NOT = ORD-ID.
041300 2000-EXIT.
041400     EXIT.
041500
041600 2050-LOAD-ONE-ITEM.
041700     IF WS-CURR-ITEM-COUNT < 200
041800         ADD 1 TO WS-CURR-ITEM-COUNT
041900         SET WS-ITEM-IDX TO WS-CURR-ITEM-COUNT
042000         MOVE ITEM-PROD-ID-HELD  TO WS-CI-PROD-ID (WS-ITEM-IDX)
042100         MOVE ITEM-QUANTITY-HELD TO WS-CI-QUANTITY (WS-ITEM-IDX)
042200     END-IF.
042300     PERFORM 0500-READ-NEXT-ITEM THRU 0500-EXIT.
042400 2050-EXIT.
042500     EXIT.
042600
042700*----------------------------------------------------------------*
042800 2100-EDIT-CUSTOMER.
042900     MOVE 'N' TO WS-CUSTOMER-FOUND-SW.
043000     IF WS-CUST-COUNT > 0
043100         SEARCH ALL WS-CUST-ENTRY
043200             AT END
043300                 CONTINUE
043400             WHEN WS-CUST-ID (WS-CUST-IDX) = ORD-CUST-ID
043500                 SET WS-CUSTOMER-WAS-FOUND TO TRUE
043600         END-SEARCH
043700     END-IF.
043800 2100-EXIT.
043900     EXIT.
044000
044100*----------------------------------------------------------------*
044200* Y2K CENTURY EDIT (CR2004) -- SmartShop's oldest live order
044300* predates 1990, so anything before the turn of the century
044400* window (1980) is treated as a data error, not rejected on
044500* business grounds.
044600*----------------------------------------------------------------*
044700 2200-EDIT-ORDER-HEADER.
044800     IF ORD-DATE-CENTURY < 19                                     CR2004  
044900         DISPLAY 'SSPORD1 - ORDER ' ORD-ID
045000                 ' HAS SUSPECT ORD-DATE ' ORD-DATE
045100     END-IF.
045200 2200-EXIT.
045300     EXIT.
045400
045500*----------------------------------------------------------------*
045600* PROMO-XXXX, 4 characters each A-Z or 0-9.  A blank promo code
045700* is not an error -- it just adds no discount (see 3000).
045800*----------------------------------------------------------------*
045900 3200-EDIT-PROMO-CODE.                                            CR1140  
046000     SET WS-PROMO-IS-VALID TO TRUE.
046100     IF ORD-PROMO-CODE = SPACES
046200         GO TO 3200-EXIT
046300     END-IF.
046400     IF ORD-PROMO-CODE (1:6) NOT = SSP-PROMO-PREFIX
046500         MOVE 'N' TO WS-PROMO-VALID-SW
046600         GO TO 3200-EXIT
046700     END-IF.
046800     PERFORM 3250-EDIT-ONE-PROMO-CHAR THRU 3250-EXIT
046900               VARYING WS-PROMO-POS FROM 7 BY 1
047000               UNTIL WS-PROMO-POS > 10.
047100 3200-EXIT.
047200     EXIT.
047300
047400 3250-EDIT-ONE-PROMO-CHAR.
047500     MOVE ORD-PROMO-CODE (WS-PROMO-POS:1) TO WS-PROMO-CHAR.
047600     IF WS-PROMO-CHAR NOT ALPHABETIC-UPPER
047700             AND WS-PROMO-CHAR NOT NUMERIC
047800         MOVE 'N' TO WS-PROMO-VALID-SW
047900     END-IF.
048000 3250-EXIT.
048100     EXIT.
048200
048300*----------------------------------------------------------------*
048400* Every item's product must be on file (not soft-deleted) and
048500* carry enough stock for the quantity requested.  One short
048600* item rejects the whole order -- see 2900-REJECT-ORDER.
048700*----------------------------------------------------------------*
048800 2500-CHECK-ITEM-STOCK.
048900     MOVE 'N' TO WS-STOCK-SHORT-SW.
049000     PERFORM 2450-CHECK-ONE-ITEM THRU 2450-EXIT
049100               VARYING WS-ITEM-IDX FROM 1 BY 1
049200               UNTIL WS-ITEM-IDX > WS-CURR-ITEM-COUNT.
049300 2500-EXIT.
049400     EXIT.
049500
049600 2450-CHECK-ONE-ITEM.
049700     PERFORM 2400-LOOKUP-PRODUCT THRU 2400-EXIT.
049800     IF NOT WS-PRODUCT-WAS-FOUND
049900         SET WS-STOCK-IS-SHORT TO TRUE
050000     END-IF.
050100 2450-EXIT.
050200     EXIT.
050300
050400*----------------------------------------------------------------*
050500 2400-LOOKUP-PRODUCT.                                             CR1163  
050600     MOVE 'N' TO WS-PROD-FOUND-SW.
050700     IF WS-PROD-COUNT > 0
050800         SEARCH ALL WS-PROD-ENTRY
050900             AT END
051000                 SET WS-STOCK-IS-SHORT TO TRUE
051100             WHEN WS-PROD-ID (WS-PROD-IDX) =
051200                  WS-CI-PROD-ID (WS-ITEM-IDX)
051300                 SET WS-PRODUCT-WAS-FOUND TO TRUE
051400                 MOVE WS-PROD-PRICE (WS-PROD-IDX)
051500                     TO WS-CI-UNIT-PRICE (WS-ITEM-IDX)
051600                 IF WS-PROD-STOCK (WS-PROD-IDX) <
051700                    WS-CI-QUANTITY (WS-ITEM-IDX)
051800                     SET WS-STOCK-IS-SHORT TO TRUE
051900                 END-IF
052000         END-SEARCH
052100     ELSE
052200         SET WS-STOCK-IS-SHORT TO TRUE
052300     END-IF.
052400 2400-EXIT.
052500     EXIT.
052600
052700*----------------------------------------------------------------*
052800* All arithmetic is rounded HALF-UP at each named step per the
052900* CR2231 audit finding -- subtotal, discount amount, taxable
053000* amount, tax and total are each computed and rounded before
053100* the next figure is derived from them.
053200*----------------------------------------------------------------*
053300 3000-COMPUTE-PRICING.
053400     MOVE ZERO TO WS-SUBTOTAL WS-DISCOUNT-PCT.
053500     PERFORM 3050-PRICE-ONE-LINE THRU 3050-EXIT
053600               VARYING WS-ITEM-IDX FROM 1 BY 1
053700               UNTIL WS-ITEM-IDX > WS-CURR-ITEM-COUNT.
053800     COMPUTE WS-SUBTOTAL ROUNDED = WS-SUBTOTAL.                   CR2231  
053900
054000     IF WS-CT-IS-PLATINUM (WS-CUST-IDX)
054100             AND WS-SUBTOTAL >= SSP-PLATINUM-SUBTOTAL-MIN
054200         ADD SSP-PLATINUM-DISCOUNT-PCT TO WS-DISCOUNT-PCT
054300     ELSE
054400         IF WS-CT-IS-GOLD (WS-CUST-IDX)
054500                 AND WS-SUBTOTAL >= SSP-GOLD-SUBTOTAL-MIN
054600             ADD SSP-GOLD-DISCOUNT-PCT TO WS-DISCOUNT-PCT
054700         ELSE
054800             IF WS-CT-IS-SILVER (WS-CUST-IDX)
054900                     AND WS-SUBTOTAL >= SSP-SILVER-SUBTOTAL-MIN
055000                 ADD SSP-SILVER-DISCOUNT-PCT TO WS-DISCOUNT-PCT
055100             END-IF
055200         END-IF
055300     END-IF.
055400
055500     IF ORD-PROMO-CODE NOT = SPACES
055600         ADD SSP-PROMO-DISCOUNT-PCT TO WS-DISCOUNT-PCT
055700     END-IF.
055800
055900     COMPUTE WS-DISCOUNT-AMT ROUNDED =
056000             WS-SUBTOTAL * (WS-DISCOUNT-PCT / 100).
056100     COMPUTE WS-TAXABLE-AMT ROUNDED =
056200             WS-SUBTOTAL - WS-DISCOUNT-AMT.
056300     COMPUTE WS-TAX-AMT ROUNDED =
056400             WS-TAXABLE-AMT * (SSP-TAX-RATE / 100).
056500     COMPUTE WS-TOTAL-AMT ROUNDED =
056600             WS-TAXABLE-AMT + WS-TAX-AMT.
056700 3900-COMPUTE-EXIT.
056800     EXIT.
056900
057000 3050-PRICE-ONE-LINE.
057100     COMPUTE WS-CI-LINE-TOTAL (WS-ITEM-IDX) ROUNDED =
057200             WS-CI-QUANTITY (WS-ITEM-IDX) *
057300             WS-CI-UNIT-PRICE (WS-ITEM-IDX).
057400     ADD WS-CI-LINE-TOTAL (WS-ITEM-IDX) TO WS-SUBTOTAL.
057500 3050-EXIT.
057600     EXIT.
057700
057800*----------------------------------------------------------------*
057900 2800-ACCEPT-ORDER.
058000     SET ORD-STATUS-IS-PENDING TO TRUE.
058100     MOVE WS-SUBTOTAL      TO ORD-SUBTOTAL.
058200     MOVE WS-DISCOUNT-AMT  TO ORD-DISCOUNT-AMT.
058300     MOVE SSP-TAX-RATE     TO ORD-TAX-RATE.
058400     MOVE WS-TOTAL-AMT     TO ORD-TOTAL.
058500     MOVE WS-TOTAL-AMT     TO ORD-REMAINING-AMT.
058600     ADD 1 TO WS-ORDERS-PRICED.
058700     ADD WS-TOTAL-AMT TO WS-PRICING-GRAND-TOTAL.
058800 2800-EXIT.
058900     EXIT.
059000
059100*----------------------------------------------------------------*
059200 2900-REJECT-ORDER.
059300     SET ORD-STATUS-IS-REJECTED TO TRUE.
059400     MOVE ZERO TO ORD-SUBTOTAL ORD-DISCOUNT-AMT ORD-TOTAL
059500                  ORD-REMAINING-AMT.
059600     MOVE SSP-TAX-RATE TO ORD-TAX-RATE.
059700     ADD 1 TO WS-ORDERS-REJECTED.
059800 2900-EXIT.
059900     EXIT.
060000
060100*----------------------------------------------------------------*
060200 8000-PRINT-PRICING-DETAIL.
060300     MOVE SPACES TO RPT-PRICING-DETAIL-LINE.
060400     MOVE ORD-ID       TO RPD-ORD-ID.
060500     MOVE ORD-CUST-ID  TO RPD-CUST-ID.
060600     MOVE ORD-STATUS   TO RPD-STATUS.
060700     MOVE ORD-SUBTOTAL TO RPD-SUBTOTAL.
060800     MOVE ORD-DISCOUNT-AMT TO RPD-DISCOUNT.
060900     COMPUTE RPD-TAX = ORD-TOTAL - ORD-SUBTOTAL + ORD-DISCOUNT-AMT.
061000     MOVE ORD-TOTAL    TO RPD-TOTAL.
061100     WRITE RUNRPT-LINE FROM RPT-PRICING-DETAIL-LINE AFTER 1.
061200 8000-EXIT.
061300     EXIT.
061400
061500*----------------------------------------------------------------*
061600 0400-READ-NEXT-ORDER.
061700     READ ORDFILE
061800         AT END
061900             SET NO-MORE-ORDERS TO TRUE
062000     END-READ.
062100 0400-EXIT.
062200     EXIT.
062300
062400*----------------------------------------------------------------*
062500 0500-READ-NEXT-ITEM.
062600     READ ORDITEM
062700         AT END
062800             SET NO-MORE-ITEMS TO TRUE
062900             SET WS-ITEM-IS-HELD TO FALSE
063000         NOT AT END
063100             MOVE ITEM-ORDER-ID TO ITEM-ORDER-ID-HELD
063200             MOVE ITEM-PROD-ID  TO ITEM-PROD-ID-HELD
063300             MOVE ITEM-QUANTITY TO ITEM-QUANTITY-HELD
063400             SET WS-ITEM-IS-HELD TO TRUE
063500     END-READ.
063600 0500-EXIT.
063700     EXIT.
063800
063900*----------------------------------------------------------------*
064000 9000-TERMINATE.
064100     PERFORM 8900-PRINT-PRICING-TOTALS THRU 8900-EXIT.
064200     CLOSE ORDFILE ORDITEM RUNRPT.
064300     DISPLAY 'SSPORD1 - ORDERS READ     ' WS-ORDERS-READ.
064400     DISPLAY 'SSPORD1 - ORDERS PRICED   ' WS-ORDERS-PRICED.
064500     DISPLAY 'SSPORD1 - ORDERS REJECTED ' WS-ORDERS-REJECTED.
064600 9000-EXIT.
064700     EXIT.
064800
064900*----------------------------------------------------------------*
065000 8900-PRINT-PRICING-TOTALS.
065100     MOVE SPACES TO RPT-PRICING-TOTAL-LINE.
065200     MOVE WS-ORDERS-PRICED   TO RPT-ORDERS-PRICED.
065300     MOVE WS-ORDERS-REJECTED TO RPT-ORDERS-REJECTED.
065400     MOVE WS-PRICING-GRAND-TOTAL TO RPT-PRICING-GRAND-TOTAL.
065500     WRITE RUNRPT-LINE FROM RPT-PRICING-TOTAL-LINE AFTER 2.
065600 8900-EXIT.
065700     EXIT.
