000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = SSPRPTH                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Run report print lines                    *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      132-column print lines for the nightly run report.       *
001000*      SSPORD1 opens RUNRPT and prints the run heading and       *
001100*      Section 1; SSPPAY1 and SSPCUS1 extend the same file and   *
001200*      print Sections 2 and 3.  One flat layout serves all       *
001300*      three sections' heading, detail and total lines so the    *
001400*      whole run report reads off a single copybook.             *
001600*                                                                *
001700*----------------------------------------------------------------*
001800* CHANGE ACTIVITY :                                              *
001900*                                                                *
002000*      $SEG(SSPRPTH),COMP(SMARTSHOP),PROD(ORDERS  ):             *
002100*                                                                *
002200*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002300*   $D0= CR1091 100 890614 SSPKJT  : NEW BOOK - RUN HEADING AND  *
002400*                                    SECTION 1 DETAIL/TOTAL LINE *
002500*   $D1= CR1178 112 920815 SSPKJT  : ADDED SECTION 2 (PAYMENTS)  *
002600*                                    LINE LAYOUTS                *
002700*   $D2= CR1140 110 910302 SSPMHR  : ADDED SECTION 3 (TIERS)     *
002800*                                    LINE LAYOUTS                *
002900******************************************************************
003000 01  RPT-RUN-HEADING-1.
003100     05  FILLER                      PIC X(45)     VALUE SPACES.
003200     05  FILLER                      PIC X(42)
003300         VALUE 'S M A R T S H O P   N I G H T L Y   R U N'.
003400     05  FILLER                      PIC X(45)     VALUE SPACES.
003500
003600 01  RPT-RUN-HEADING-2.
003700     05  FILLER                      PIC X(6)      VALUE 'DATE: '.
003800     05  RPT-RUN-DATE                PIC X(10).
003900     05  FILLER                      PIC X(116)    VALUE SPACES.
004000
004100 01  RPT-SECTION-HEADING.
004200     05  FILLER                      PIC X(6)      VALUE SPACES.
004300     05  RPT-SECTION-TITLE           PIC X(60).
004400     05  FILLER                      PIC X(66)     VALUE SPACES.
004500
004600 01  RPT-PRICING-DETAIL-LINE.
004700     05  FILLER                      PIC X(2)      VALUE SPACES.
004800     05  RPD-ORD-ID                  PIC ZZZZZ9.
004900     05  FILLER                      PIC X(2)      VALUE SPACES.
005000     05  RPD-CUST-ID                 PIC ZZZZZ9.
005100     05  FILLER                      PIC X(2)      VALUE SPACES.
005200     05  RPD-STATUS                  PIC X(9).
005300     05  FILLER                      PIC X(2)      VALUE SPACES.
005400     05  RPD-SUBTOTAL                PIC ZZ,ZZZ,ZZ9.99-.
005500     05  FILLER                      PIC X(2)      VALUE SPACES.
005600     05  RPD-DISCOUNT                PIC ZZ,ZZZ,ZZ9.99-.
005700     05  FILLER                      PIC X(2)      VALUE SPACES.
005800     05  RPD-TAX                     PIC ZZ,ZZZ,ZZ9.99-.
005900     05  FILLER                      PIC X(2)      VALUE SPACES.
006000     05  RPD-TOTAL                   PIC ZZ,ZZZ,ZZ9.99-.
006100     05  FILLER                      PIC X(32)     VALUE SPACES.
006200
006300 01  RPT-PRICING-TOTAL-LINE.
006400     05  FILLER                      PIC X(6)      VALUE SPACES.
006500     05  FILLER                      PIC X(15)     VALUE
006600         'ORDERS PRICED  '.
006700     05  RPT-ORDERS-PRICED           PIC ZZZ,ZZ9.
006800     05  FILLER                      PIC X(4)      VALUE SPACES.
006900     05  FILLER                      PIC X(15)     VALUE
007000         'ORDERS REJECTED'.
007100     05  RPT-ORDERS-REJECTED         PIC ZZZ,ZZ9.
007200     05  FILLER                      PIC X(4)      VALUE SPACES.
007300     05  FILLER                      PIC X(12)     VALUE
007400         'GRAND TOTAL '.
007500     05  RPT-PRICING-GRAND-TOTAL     PIC ZZ,ZZZ,ZZ9.99-.
007600     05  FILLER                      PIC X(43)     VALUE SPACES.
007700
007800 01  RPT-PAYMENT-DETAIL-LINE.
007900     05  FILLER                      PIC X(2)      VALUE SPACES.
008000     05  RPP-PAY-ID                  PIC ZZZZZ9.
008100     05  FILLER                      PIC X(2)      VALUE SPACES.
008200     05  RPP-ORDER-ID                PIC ZZZZZ9.
008300     05  FILLER                      PIC X(2)      VALUE SPACES.
008400     05  RPP-METHOD                  PIC X(8).
008500     05  FILLER                      PIC X(2)      VALUE SPACES.
008600     05  RPP-AMOUNT                  PIC ZZ,ZZZ,ZZ9.99-.
008700     05  FILLER                      PIC X(2)      VALUE SPACES.
008800     05  RPP-DISPOSITION             PIC X(8).
008900     05  FILLER                      PIC X(2)      VALUE SPACES.
009000     05  RPP-REMAINING               PIC ZZ,ZZZ,ZZ9.99-.
009100     05  FILLER                      PIC X(37)     VALUE SPACES.
009200
009300 01  RPT-PAYMENT-TOTAL-LINE.
009400     05  FILLER                      PIC X(6)      VALUE SPACES.
009500     05  FILLER                      PIC X(16)     VALUE
009600         'PAYMENTS POSTED '.
009700     05  RPT-PAYMENTS-POSTED         PIC ZZZ,ZZ9.
009800     05  FILLER                      PIC X(4)      VALUE SPACES.
009900     05  FILLER                      PIC X(17)     VALUE
010000         'PAYMENTS REJECTED'.
010100     05  RPT-PAYMENTS-REJECTED       PIC ZZZ,ZZ9.
010200     05  FILLER                      PIC X(4)      VALUE SPACES.
010300     05  FILLER                      PIC X(12)     VALUE
010400         'CASH APPLIED'.
010500     05  RPT-CASH-APPLIED            PIC ZZ,ZZZ,ZZ9.99-.
010600     05  FILLER                      PIC X(41)     VALUE SPACES.
010700
010800 01  RPT-CUSTOMER-DETAIL-LINE.
010900     05  FILLER                      PIC X(2)      VALUE SPACES.
011000     05  RPC-CUST-ID                 PIC ZZZZZ9.
011100     05  FILLER                      PIC X(2)      VALUE SPACES.
011200     05  RPC-TOTAL-ORDERS            PIC ZZZZ9.
011300     05  FILLER                      PIC X(2)      VALUE SPACES.
011400     05  RPC-TOTAL-SPENT             PIC ZZ,ZZZ,ZZ9.99-.
011500     05  FILLER                      PIC X(2)      VALUE SPACES.
011600     05  RPC-OLD-TIER                PIC X(8).
011700     05  FILLER                      PIC X(2)      VALUE SPACES.
011800     05  RPC-NEW-TIER                PIC X(8).
011900     05  FILLER                      PIC X(2)      VALUE SPACES.
012000     05  RPC-PROMO-FLAG              PIC X(9).
012100     05  FILLER                      PIC X(45)     VALUE SPACES.
012200
012300 01  RPT-CUSTOMER-TOTAL-LINE.
012400     05  FILLER                      PIC X(6)      VALUE SPACES.
012500     05  FILLER                      PIC X(20)     VALUE
012600         'CUSTOMERS PROCESSED'.
012700     05  RPT-CUSTOMERS-PROCESSED     PIC ZZZ,ZZ9.
012800     05  FILLER                      PIC X(4)      VALUE SPACES.
012900     05  FILLER                      PIC X(17)     VALUE
013000         'PROMOTIONS MADE  '.
013100     05  RPT-PROMOTIONS-MADE         PIC ZZZ,ZZ9.
013150     05  FILLER                      PIC X(4)      VALUE SPACES.
013160     05  FILLER                      PIC X(16)     VALUE            CR2318
013170         'DEMOTIONS MADE  '.                                        CR2318
013180     05  RPT-DEMOTIONS-MADE          PIC ZZZ,ZZ9.                   CR2318
013200     05  FILLER                      PIC X(38)     VALUE SPACES.
