000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = SSPACTN                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Order action transaction record            *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one explicit order confirm/cancel request fed  *
001000*      to SSPORD2, the Order Status Engine batch step.  Split    *
001100*      out on its own so the confirm/cancel path could be pulled *
001200*      out of the payment posting run and driven administra-     *
001300*      tively instead (helpdesk cancels, warehouse-confirmed     *
001400*      backorders).                                              *
001500*                                                                *
001600*----------------------------------------------------------------*
001700* CHANGE ACTIVITY :                                              *
001800*                                                                *
001900*      $SEG(SSPACTN),COMP(SMARTSHOP),PROD(ORDERS  ):             *
002000*                                                                *
002100*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002200*   $D0= CR1178 112 920815 SSPKJT  : NEW BOOK - SPLIT ORDER      *
002300*                                    STATUS ENGINE OUT OF        *
002400*                                    PAYMENT POSTING RUN         *
002500******************************************************************
002600 01  ORDER-ACTION-RECORD.
002700     05  ACTN-ORDER-ID               PIC 9(6).
002800     05  ACTN-CODE                   PIC X(7).
002900         88  ACTN-IS-CONFIRM             VALUE 'CONFIRM'.
003000         88  ACTN-IS-CANCEL              VALUE 'CANCEL'.
003100     05  ACTN-REQUEST-DATE           PIC 9(8).
003200     05  ACTN-REQUEST-DATE-ALT REDEFINES ACTN-REQUEST-DATE.
003300         10  ACTN-REQ-DATE-CENTURY   PIC 99.                      CR2004  
003400         10  ACTN-REQ-DATE-YY         PIC 99.
003500         10  ACTN-REQ-DATE-MM         PIC 99.
003600         10  ACTN-REQ-DATE-DD         PIC 99.
003700     05  FILLER                      PIC X(29)     VALUE SPACES.
