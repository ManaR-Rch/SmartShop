000100******************************************************************
000200*                                                                *
000300* MODULE NAME = SSPPAY1                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Payment Posting Engine                    *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Nightly batch step 2.  Reads the payment transaction      *
001000*      file PAYTRAN in arrival order, matches each payment to    *
001100*      its order on ORDFILE (I-O, keyed sequentially since the   *
001200*      transactions arrive pre-sorted on PAY-ORDER-ID), applies  *
001300*      the cash ceiling edit, posts the payment against the      *
001400*      order's remaining balance and auto-confirms the order     *
001500*      once the balance is settled.  Prints Run Report           *
001600*      Section 2.                                                *
001700*                                                                *
001800*----------------------------------------------------------------*
001900* CHANGE ACTIVITY :                                              *
002000*                                                                *
002100*      $SEG(SSPPAY1),COMP(SMARTSHOP),PROD(ORDERS  ):             *
002200*                                                                *
002300*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002400*   $D0= CR1091 100 890614 SSPKJT  : NEW PROGRAM - PAYMENT       *
002500*                                    POSTING (CASH ONLY)         *
002600*   $D1= CR1178 112 920815 SSPKJT  : ADDED CHEQUE/TRANSFER       *
002700*                                    METHODS, MERGED French      *
002800*                                    Paiement VARIANT - SEE      *
002900*                                    SSPPAYR BANNER              *
003000*   $D2= CR1198 113 930611 SSPMHR  : CASH CEILING EDIT ADDED -   *
003100*                                    ARTICLE 193 CGI COMPLIANCE  *
003200*   $D3= CR2004 120 990118 SSPRDW  : Y2K - PAY-DATE CENTURY      *
003300*                                    WINDOW, SEE 2200-EDIT-PMT   *
003400*   $D4= CR2231 130 020724 SSPKJT  : ROUNDING MADE EXPLICIT      *
003500*                                    HALF-UP ON REMAINING AMT    *
003600*   $D5= CR2318 140 030305 SSPMHR  : STOCK DECREMENT NOW REFUSED  *
003700*                                    WHEN ON-HAND QTY IS SHORT -  *
003800*                                    SAME AUDIT FINDING AS        *
003900*                                    SSPORD2's 2650, SEE THAT     *
004000*                                    BANNER                      *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    SSPPAY1.
004400 AUTHOR.        K J TANNER.
004500 INSTALLATION.  SMARTSHOP DATA PROCESSING.
004600 DATE-WRITTEN.  JUNE 1989.
004700 DATE-COMPILED.
004800 SECURITY.      SMARTSHOP INTERNAL USE ONLY.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
005500     CLASS NUMERIC-CLASS IS '0' THRU '9'.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ORDFILE  ASSIGN TO ORDFILE
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-ORDFILE-STATUS.
006300
006400     SELECT ORDITEM  ASSIGN TO ORDITEM
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-ORDITEM-STATUS.
006800
006900     SELECT PRODMAS  ASSIGN TO PRODMAS
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-PRODMAS-STATUS.
007300
007400     SELECT PAYTRAN  ASSIGN TO PAYTRAN
007500         ORGANIZATION IS SEQUENTIAL
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS WS-PAYTRAN-STATUS.
007800
007900     SELECT RUNRPT   ASSIGN TO RUNRPT
008000         ORGANIZATION IS SEQUENTIAL
008100         ACCESS MODE IS EXTEND
008200         FILE STATUS IS WS-RUNRPT-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  ORDFILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F.
008900     COPY SSPORDH.
009000
009100 FD  ORDITEM
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F.
009400     COPY SSPORDI.
009500
009600 FD  PRODMAS
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900     COPY SSPPROD.
010000
010100 FD  PAYTRAN
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400     COPY SSPPAYR.
010500
010600 FD  RUNRPT
010700     LABEL RECORDS ARE OMITTED
010800     RECORDING MODE IS F.
010900 01  RUNRPT-LINE                     PIC X(132).
011000
011100 WORKING-STORAGE SECTION.
011200 01  WS-HEADER.
011300     05  WS-EYECATCHER               PIC X(16)
011400                                      VALUE 'SSPPAY1-------WS'.
011500     05  FILLER                      PIC X(10)     VALUE SPACES.
011600
011700 01  WS-FILE-STATUSES.
011800     05  WS-ORDFILE-STATUS           PIC X(2)      VALUE SPACES.
011900         88  WS-ORDFILE-OK               VALUE '00'.
012000         88  WS-ORDFILE-EOF               VALUE '10'.
012100     05  WS-ORDITEM-STATUS           PIC X(2)      VALUE SPACES.
012200         88  WS-ORDITEM-OK               VALUE '00'.
012300         88  WS-ORDITEM-EOF               VALUE '10'.
012400     05  WS-PRODMAS-STATUS           PIC X(2)      VALUE SPACES.
012500         88  WS-PRODMAS-OK               VALUE '00'.
012600         88  WS-PRODMAS-EOF               VALUE '10'.
012700     05  WS-PAYTRAN-STATUS           PIC X(2)      VALUE SPACES.
012800         88  WS-PAYTRAN-OK               VALUE '00'.
012900         88  WS-PAYTRAN-EOF               VALUE '10'.
013000     05  WS-RUNRPT-STATUS            PIC X(2)      VALUE SPACES.
013100         88  WS-RUNRPT-OK                VALUE '00'.
013200     05  FILLER                      PIC X(10)     VALUE SPACES.
013300
013400 01  WS-SWITCHES.
013500     05  WS-PAYTRAN-EOF-SW           PIC X         VALUE 'N'.
013600         88  NO-MORE-PAYMENTS            VALUE 'Y'.
013700     05  WS-ORDER-FOUND-SW           PIC X         VALUE 'N'.
013800         88  WS-ORDER-WAS-FOUND           VALUE 'Y'.
013900     05  WS-CASH-CEILING-SW          PIC X         VALUE 'N'.
014000         88  WS-CASH-OVER-CEILING         VALUE 'Y'.
014100     05  UPSI-0                      PIC X         VALUE '0'.
014200         88  UPSI-DEBUG-ON               VALUE '1'.
014300     05  FILLER                      PIC X(10)     VALUE SPACES.
014400
014500* Order table -- the whole order file is loaded into storage so
014600* a payment transaction (arriving in its own sequence) can find
014700* its order without a second pass of ORDFILE per payment.  The
014800* table is rewritten back to ORDFILE at end of run in the same
014900* key order it was read, exactly as CR1198 specified.
015000 01  WS-ORDER-TABLE-CTL.
015100     05  WS-ORDER-COUNT              PIC S9(6)     COMP.
015200 01  WS-ORDER-TABLE.
015300     05  WS-ORDER-ENTRY OCCURS 1 TO 100000 TIMES
015400                        DEPENDING ON WS-ORDER-COUNT
015500                        ASCENDING KEY IS WS-OT-ORD-ID
015600                        INDEXED BY WS-ORDER-IDX.
015700         10  WS-OT-ORD-ID            PIC 9(6).
015800         10  WS-OT-CUST-ID           PIC 9(6).
015900         10  WS-OT-STATUS            PIC X(9).
016000             88  WS-OT-IS-PENDING        VALUE 'PENDING'.
016100         10  WS-OT-REMAINING         PIC S9(9)V99.
016200         10  FILLER                  PIC X(04)     VALUE SPACES.
016300
016400* Product table -- loaded once for the stock decrement applied
016500* when a payment settles an order in full (see 2600).
016600 01  WS-PROD-TABLE-CTL.
016700     05  WS-PROD-COUNT               PIC S9(5)     COMP.
016800 01  WS-PROD-TABLE.
016900     05  WS-PROD-ENTRY OCCURS 1 TO 20000 TIMES
017000                       DEPENDING ON WS-PROD-COUNT
017100                       ASCENDING KEY IS WS-PROD-ID
017200                       INDEXED BY WS-PROD-IDX.
017300         10  WS-PROD-ID              PIC 9(6).
017400         10  WS-PROD-STOCK           PIC 9(5).
017500         10  WS-PROD-DELETED         PIC X.
017600         10  FILLER                  PIC X(04)     VALUE SPACES.
017700
017800 01  WS-POSTING-FIELDS.
017900     05  WS-NEW-REMAINING            PIC S9(9)V99.
018000     05  WS-DISPOSITION              PIC X(8).
018100     05  FILLER                      PIC X(10)     VALUE SPACES.
018200
018300 01  WS-CONTROL-TOTALS.
018400     05  WS-PAYMENTS-POSTED          PIC S9(7)     COMP.
018500     05  WS-PAYMENTS-REJECTED        PIC S9(7)     COMP.
018600     05  WS-STOCK-ERRORS             PIC S9(7)     COMP.
018700     05  WS-CASH-APPLIED             PIC S9(9)V99.
018800     05  FILLER                      PIC X(10)     VALUE SPACES.
018900
019000     COPY SSPLITS.
019100     COPY SSPRPTH.
019200
019300 PROCEDURE DIVISION.
019400*----------------------------------------------------------------*
019500 0000-MAINLINE.
019600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
019700     PERFORM 1000-PROCESS-PAYMENTS THRU 1000-EXIT
019800         UNTIL NO-MORE-PAYMENTS.
019900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
020000     GOBACK.
020100
020200*----------------------------------------------------------------*
020300 0100-INITIALIZE.
020400     OPEN INPUT  PAYTRAN.
020500     IF NOT WS-PAYTRAN-OK
020600         DISPLAY 'SSPPAY1 - PAYTRAN OPEN FAILED ' WS-PAYTRAN-STATUS
020700         MOVE 16 TO RETURN-CODE
020800         STOP RUN
020900     END-IF
021000     OPEN EXTEND RUNRPT.
021100
021200     PERFORM 0200-LOAD-ORDER-TABLE THRU 0200-EXIT.
021300     PERFORM 0300-LOAD-PRODUCT-TABLE THRU 0300-EXIT.
021400
021500     MOVE ZERO TO WS-PAYMENTS-POSTED WS-PAYMENTS-REJECTED
021600                  WS-STOCK-ERRORS
021700                  WS-CASH-APPLIED.
021800
021900     MOVE SPACES TO RPT-SECTION-HEADING.
022000     MOVE 'SECTION 2 - PAYMENTS' TO RPT-SECTION-TITLE.
022100     WRITE RUNRPT-LINE FROM RPT-SECTION-HEADING AFTER 2.
022200
022300     PERFORM 0400-READ-NEXT-PAYMENT THRU 0400-EXIT.
022400 0100-EXIT.
022500     EXIT.
022600
022700*----------------------------------------------------------------*
022800* ORDFILE is loaded whole so 1000-PROCESS-PAYMENTS can locate
022900* any order regardless of the order the payment transactions
023000* happen to arrive in.
023100*----------------------------------------------------------------*
023200 0200-LOAD-ORDER-TABLE.
023300     OPEN INPUT ORDFILE.
023400     IF NOT WS-ORDFILE-OK
023500         DISPLAY 'SSPPAY1 - ORDFILE OPEN FAILED ' WS-ORDFILE-STATUS
023600         MOVE 16 TO RETURN-CODE
023700         STOP RUN
023800     END-IF
023900     MOVE ZERO TO WS-ORDER-COUNT.
024000     PERFORM 0250-LOAD-ONE-ORDER THRU 0250-EXIT
024100               UNTIL WS-ORDFILE-EOF.
024200     CLOSE ORDFILE.
024300 0200-EXIT.
024400     EXIT.
024500
024600 0250-LOAD-ONE-ORDER.
024700     READ ORDFILE
024800         AT END
024900             SET WS-ORDFILE-EOF TO TRUE
025000         NOT AT END
025100             ADD 1 TO WS-ORDER-COUNT
025200             SET WS-ORDER-IDX TO WS-ORDER-COUNT
025300             MOVE ORD-ID           TO WS-OT-ORD-ID (WS-ORDER-IDX)
025400             MOVE ORD-CUST-ID      TO WS-OT-CUST-ID (WS-ORDER-IDX)
025500             MOVE ORD-STATUS       TO WS-OT-STATUS (WS-ORDER-IDX)
025600             MOVE ORD-REMAINING-AMT
025700                                   TO WS-OT-REMAINING (WS-ORDER-IDX)
025800     END-READ.
025900 0250-EXIT.
026000     EXIT.
026100
026200*----------------------------------------------------------------*
026300 0300-LOAD-PRODUCT-TABLE.
026400     OPEN INPUT PRODMAS.
026500     IF NOT WS-PRODMAS-OK
026600         DISPLAY 'SSPPAY1 - PRODMAS OPEN FAILED ' WS-PRODMAS-STATUS
026700         MOVE 16 TO RETURN-CODE
026800         STOP RUN
026900     END-IF
027000     MOVE ZERO TO WS-PROD-COUNT.
027100     PERFORM 0350-LOAD-ONE-PRODUCT THRU 0350-EXIT
027200               UNTIL WS-PRODMAS-EOF.
027300     CLOSE PRODMAS.
027400 0300-EXIT.
027500     EXIT.
027600
027700 0350-LOAD-ONE-PRODUCT.
027800     READ PRODMAS
027900         AT END
028000             SET WS-PRODMAS-EOF TO TRUE
028100         NOT AT END
028200             ADD 1 TO WS-PROD-COUNT
028300             SET WS-PROD-IDX TO WS-PROD-COUNT
028400             MOVE PROD-ID      TO WS-PROD-ID (WS-PROD-IDX)
028500             MOVE PROD-STOCK   TO WS-PROD-STOCK (WS-PROD-IDX)
028600             MOVE PROD-DELETED TO WS-PROD-DELETED (WS-PROD-IDX)
028700     END-READ.
028800 0350-EXIT.
028900     EXIT.
029000
029100*----------------------------------------------------------------*
029200 1000-PROCESS-PAYMENTS.
029300     PERFORM 2100-EDIT-CASH-CEILING THRU 2100-EXIT.
029400     PERFORM 2200-EDIT-PAYMENT      THRU 2200-EXIT.
029500
029600     IF NOT WS-ORDER-WAS-FOUND OR WS-CASH-OVER-CEILING
029700         PERFORM 2900-REJECT-PAYMENT THRU 2900-EXIT
029800     ELSE
029900         IF PAY-AMOUNT NOT > ZERO
030000             PERFORM 2900-REJECT-PAYMENT THRU 2900-EXIT
030100         ELSE
030200             IF PAY-AMOUNT > WS-OT-REMAINING (WS-ORDER-IDX)
030300                 PERFORM 2900-REJECT-PAYMENT THRU 2900-EXIT
030400             ELSE
030500                 IF NOT WS-OT-IS-PENDING (WS-ORDER-IDX)
030600                     PERFORM 2900-REJECT-PAYMENT THRU 2900-EXIT
030700                 ELSE
030800                     PERFORM 2500-POST-PAYMENT THRU 2500-EXIT
030900                 END-IF
031000             END-IF
031100         END-IF
031200     END-IF.
031300
031400     PERFORM 8000-PRINT-PAYMENT-DETAIL THRU 8000-EXIT.
031500     PERFORM 0400-READ-NEXT-PAYMENT THRU 0400-EXIT.
031600 1000-EXIT.
031700     EXIT.
031800
031900*----------------------------------------------------------------*
032000* Article 193 of the General Tax Code caps a single cash          *
032100* settlement at 20,000 DH -- cheque and transfer are exempt.      *
032200*----------------------------------------------------------------*
032300 2100-EDIT-CASH-CEILING.
032400     MOVE 'N' TO WS-CASH-CEILING-SW.
032500     IF PAY-METHOD-IS-CASH
032600             AND PAY-AMOUNT > SSP-CASH-CEILING-AMT
032700         SET WS-CASH-OVER-CEILING TO TRUE
032800     END-IF.
032900 2100-EXIT.
033000     EXIT.
033100
033200*----------------------------------------------------------------*
033300* Y2K CENTURY EDIT (CR2004) -- flagged, not rejected, matching   *
033400* the same tolerant handling used for order dates in SSPORD1.   *
033500*----------------------------------------------------------------*
033600 2200-EDIT-PAYMENT.
033700     MOVE 'N' TO WS-ORDER-FOUND-SW.
033800     IF PAY-DATE-CENTURY < 19                                     CR2004  
033900         DISPLAY 'SSPPAY1 - PAYMENT ' PAY-ID
034000                 ' HAS SUSPECT PAY-DATE ' PAY-DATE
034100     END-IF.
034200     IF WS-ORDER-COUNT > 0
034300         SEARCH ALL WS-ORDER-ENTRY
034400             AT END
034500                 CONTINUE
034600             WHEN WS-OT-ORD-ID (WS-ORDER-IDX) = PAY-ORDER-ID
034700                 SET WS-ORDER-WAS-FOUND TO TRUE
034800         END-SEARCH
034900     END-IF.
035000 2200-EXIT.
035100     EXIT.
035200
035300*----------------------------------------------------------------*
035400* Post the amount against the order's remaining balance.  A       *
035500* balance within one centime of zero settles the order and       *
035600* triggers auto-confirm and the stock decrement (CR1198).        *
035700*----------------------------------------------------------------*
035800 2500-POST-PAYMENT.
035900     COMPUTE WS-NEW-REMAINING ROUNDED =                           CR2231  
036000             WS-OT-REMAINING (WS-ORDER-IDX) - PAY-AMOUNT.
036100     MOVE WS-NEW-REMAINING TO WS-OT-REMAINING (WS-ORDER-IDX).
036200     SET PAY-STATUS-IS-POSTED TO TRUE.
036300     MOVE 'POSTED' TO WS-DISPOSITION.
036400     ADD 1 TO WS-PAYMENTS-POSTED.
036500     ADD PAY-AMOUNT TO WS-CASH-APPLIED.
036600
036700     IF WS-NEW-REMAINING < SSP-SETTLE-TOLERANCE                   CR1198  
036800             AND WS-NEW-REMAINING > SSP-SETTLE-TOLERANCE-NEG
036900         MOVE 'CONFIRMED' TO WS-OT-STATUS (WS-ORDER-IDX)
037000         PERFORM 2600-DECREMENT-ORDER-STOCK THRU 2600-EXIT
037100     END-IF.
037200 2500-EXIT.
037300     EXIT.
037400
037500*----------------------------------------------------------------*
037600* Decrement stock for every item on the now-settled order.  The
037700* order-item file is read from the top for each settlement --
037800* an acceptable cost at SmartShop's nightly volumes, per the
037900* CR1198 design note filed with Operations.
038000*----------------------------------------------------------------*
038100 2600-DECREMENT-ORDER-STOCK.
038200     MOVE 'N' TO WS-ORDITEM-EOF-SW.
038300     OPEN INPUT ORDITEM.
038400     PERFORM 2620-DECREMENT-SCAN-ITEM THRU 2620-EXIT
038500               UNTIL WS-ORDITEM-EOF.
038600     CLOSE ORDITEM.
038700 2600-EXIT.
038800     EXIT.
038900
039000 2620-DECREMENT-SCAN-ITEM.
039100     READ ORDITEM
039200         AT END
039300             SET WS-ORDITEM-EOF TO TRUE
039400         NOT AT END
039500             IF ITEM-ORDER-ID = WS-OT-ORD-ID (WS-ORDER-IDX)
039600                 PERFORM 2650-DECREMENT-ONE-ITEM THRU 2650-EXIT
039700             END-IF
039800     END-READ.
039900 2620-EXIT.
040000     EXIT.
040100
040200*----------------------------------------------------------------*
040300* CR2318 -- a decrement that would take PROD-STOCK below zero is
040400* refused outright.  PROD-STOCK is unsigned; letting the SUBTRACT
040500* run anyway does not go negative, it wraps to a huge on-hand
040600* figure, so the item's stock is simply left untouched and the
040700* shortfall is logged for Stock Control to chase by hand.
040800 2650-DECREMENT-ONE-ITEM.
040900     SEARCH ALL WS-PROD-ENTRY
041000         AT END
041100             DISPLAY 'SSPPAY1 - STOCK DECREMENT SKIPPED, PRODUCT '
041200                     ITEM-PROD-ID ' NOT ON FILE'
041300         WHEN WS-PROD-ID (WS-PROD-IDX) = ITEM-PROD-ID
041400             IF ITEM-QUANTITY > WS-PROD-STOCK (WS-PROD-IDX)
041500                 DISPLAY 'SSPPAY1 - STOCK DECREMENT REFUSED, '
041600                         'PRODUCT ' ITEM-PROD-ID
041700                         ' INSUFFICIENT ON-HAND QTY'
041800                 ADD 1 TO WS-STOCK-ERRORS
041900             ELSE
042000                 SUBTRACT ITEM-QUANTITY FROM
042100                          WS-PROD-STOCK (WS-PROD-IDX)
042200             END-IF
042300     END-SEARCH.
042400 2650-EXIT.
042500     EXIT.
042600
042700*----------------------------------------------------------------*
042800 2900-REJECT-PAYMENT.
042900     SET PAY-STATUS-IS-REJECTED TO TRUE.
043000     MOVE 'REJECTED' TO WS-DISPOSITION.
043100     ADD 1 TO WS-PAYMENTS-REJECTED.
043200 2900-EXIT.
043300     EXIT.
043400
043500*----------------------------------------------------------------*
043600 8000-PRINT-PAYMENT-DETAIL.
043700     MOVE SPACES TO RPT-PAYMENT-DETAIL-LINE.
043800     MOVE PAY-ID       TO RPP-PAY-ID.
043900     MOVE PAY-ORDER-ID TO RPP-ORDER-ID.
044000     MOVE PAY-METHOD   TO RPP-METHOD.
044100     MOVE PAY-AMOUNT   TO RPP-AMOUNT.
044200     MOVE WS-DISPOSITION TO RPP-DISPOSITION.
044300     IF WS-ORDER-WAS-FOUND
044400         MOVE WS-OT-REMAINING (WS-ORDER-IDX) TO RPP-REMAINING
044500     ELSE
044600         MOVE ZERO TO RPP-REMAINING
044700     END-IF.
044800     WRITE RUNRPT-LINE FROM RPT-PAYMENT-DETAIL-LINE AFTER 1.
044900 8000-EXIT.
045000     EXIT.
045100
045200*----------------------------------------------------------------*
045300 0400-READ-NEXT-PAYMENT.
045400     READ PAYTRAN
045500         AT END
045600             SET NO-MORE-PAYMENTS TO TRUE
045700     END-READ.
045800 0400-EXIT.
045900     EXIT.
046000
046100*----------------------------------------------------------------*
046200* Rewrite ORDFILE and PRODMAS from the in-memory tables, then    *
046300* print the Section 2 control totals.                            *
046400*----------------------------------------------------------------*
046500 9000-TERMINATE.
046600     PERFORM 9100-REWRITE-ORDER-FILE THRU 9100-EXIT.
046700     PERFORM 9200-REWRITE-PRODUCT-FILE THRU 9200-EXIT.
046800     PERFORM 8900-PRINT-PAYMENT-TOTALS THRU 8900-EXIT.
046900     CLOSE PAYTRAN RUNRPT.
047000     DISPLAY 'SSPPAY1 - PAYMENTS POSTED   ' WS-PAYMENTS-POSTED.
047100     DISPLAY 'SSPPAY1 - PAYMENTS REJECTED ' WS-PAYMENTS-REJECTED.
047200     DISPLAY 'SSPPAY1 - STOCK ERRORS      ' WS-STOCK-ERRORS.
047300 9000-EXIT.
047400     EXIT.
047500
047600*----------------------------------------------------------------*
047700 9100-REWRITE-ORDER-FILE.
047800     OPEN I-O ORDFILE.
047900     PERFORM 9150-REWRITE-ONE-ORDER THRU 9150-EXIT
048000               VARYING WS-ORDER-IDX FROM 1 BY 1
048100               UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
048200     CLOSE ORDFILE.
048300 9100-EXIT.
048400     EXIT.
048500
048600 9150-REWRITE-ONE-ORDER.
048700     READ ORDFILE
048800         AT END
048900             DISPLAY 'SSPPAY1 - ORDFILE SHORT ON REWRITE PASS'
049000     END-READ.
049100     MOVE WS-OT-STATUS (WS-ORDER-IDX)    TO ORD-STATUS.
049200     MOVE WS-OT-REMAINING (WS-ORDER-IDX) TO ORD-REMAINING-AMT.
049300     REWRITE ORDER-RECORD.
049400 9150-EXIT.
049500     EXIT.
049600
049700*----------------------------------------------------------------*
049800 9200-REWRITE-PRODUCT-FILE.
049900     OPEN I-O PRODMAS.
050000     PERFORM 9250-REWRITE-ONE-PRODUCT THRU 9250-EXIT
050100               VARYING WS-PROD-IDX FROM 1 BY 1
050200               UNTIL WS-PROD-IDX > WS-PROD-COUNT.
050300     CLOSE PRODMAS.
050400 9200-EXIT.
050500     EXIT.
050600
050700 9250-REWRITE-ONE-PRODUCT.
050800     READ PRODMAS
050900         AT END
051000             DISPLAY 'SSPPAY1 - PRODMAS SHORT ON REWRITE PASS'
051100     END-READ.
051200     MOVE WS-PROD-STOCK (WS-PROD-IDX) TO PROD-STOCK.
051300     REWRITE PRODUCT-RECORD.
051400 9250-EXIT.
051500     EXIT.
051600
051700*----------------------------------------------------------------*
051800 8900-PRINT-PAYMENT-TOTALS.
051900     MOVE SPACES TO RPT-PAYMENT-TOTAL-LINE.
052000     MOVE WS-PAYMENTS-POSTED   TO RPT-PAYMENTS-POSTED.
052100     MOVE WS-PAYMENTS-REJECTED TO RPT-PAYMENTS-REJECTED.
052200     MOVE WS-CASH-APPLIED      TO RPT-CASH-APPLIED.
052300     WRITE RUNRPT-LINE FROM RPT-PAYMENT-TOTAL-LINE AFTER 2.
052400 8900-EXIT.
052500     EXIT.
