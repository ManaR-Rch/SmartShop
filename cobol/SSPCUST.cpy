000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = SSPCUST                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Customer master record                    *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one record of the customer master file.        *
001000*      Rewritten by SSPCUS1 on the nightly stats/tier pass;      *
001100*      read-only (loaded to a table) by SSPORD1 for order        *
001200*      rating.                                                   *
001300*                                                                *
001400*----------------------------------------------------------------*
001500* CHANGE ACTIVITY :                                              *
001600*                                                                *
001700*      $SEG(SSPCUST),COMP(SMARTSHOP),PROD(ORDERS  ):             *
001800*                                                                *
001900*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002000*   $D0= CR1091 100 890614 SSPKJT  : NEW BOOK - CUSTOMER MASTER  *
002100*   $D1= CR1140 110 910302 SSPMHR  : ADDED CUST-TOTAL-ORDERS/    *
002200*                                    CUST-TOTAL-SPENT FOR TIER   *
002300*                                    PROMOTION ENGINE            *
002400*   $D2= CR2004 120 990118 SSPRDW  : Y2K - REVIEWED, NO DATE     *
002500*                                    FIELDS ON THIS RECORD       *
002600******************************************************************
002700 01  CUSTOMER-RECORD.
002800     05  CUST-ID                     PIC 9(6).
002900     05  CUST-NAME                   PIC X(30).
003000     05  CUST-EMAIL                  PIC X(30).
003100     05  CUST-TIER                   PIC X(8).
003200         88  CUST-TIER-IS-BASIC          VALUE 'BASIC'.
003300         88  CUST-TIER-IS-SILVER         VALUE 'SILVER'.
003400         88  CUST-TIER-IS-GOLD           VALUE 'GOLD'.
003500         88  CUST-TIER-IS-PLATINUM       VALUE 'PLATINUM'.        CR1140  
003600     05  CUST-TOTAL-ORDERS           PIC 9(5).
003700     05  CUST-TOTAL-SPENT            PIC S9(9)V99.
003800* CUST-TIER-INITIAL is the tier record laid out as a single
003900* eyecatcher byte -- kept for the old branch-office extract job
004000* (see CR1140) which only cares whether a customer is BASIC.
004100     05  CUST-TIER-ALT REDEFINES CUST-TIER.
004200         10  CUST-TIER-INITIAL       PIC X(1).
004300         10  FILLER                  PIC X(7).
004400     05  FILLER                      PIC X(11)     VALUE SPACES.
