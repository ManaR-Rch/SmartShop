000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = SSPPROD                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Product master record                     *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one record of the product master file.  Read   *
001000*      into a table by SSPORD1 for stock checking/pricing, and   *
001100*      by SSPPAY1 and SSPORD2, both of which rewrite it when     *
001200*      stock is decremented -- SSPPAY1 on auto-confirm at        *
001300*      payment settlement, SSPORD2 on an explicit CONFIRM        *
001400*      action.                                                   *
001500*                                                                *
001600*----------------------------------------------------------------*
001700* CHANGE ACTIVITY :                                              *
001800*                                                                *
001900*      $SEG(SSPPROD),COMP(SMARTSHOP),PROD(ORDERS  ):             *
002000*                                                                *
002100*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002200*   $D0= CR1091 100 890614 SSPKJT  : NEW BOOK - PRODUCT MASTER   *
002300*   $D1= CR1163 111 911028 SSPMHR  : ADDED PROD-DELETED SOFT     *
002400*                                    DELETE FLAG PER MERCH DEPT  *
002500******************************************************************
002600 01  PRODUCT-RECORD.
002700     05  PROD-ID                     PIC 9(6).
002800     05  PROD-NAME                   PIC X(30).
002900     05  PROD-PRICE                  PIC S9(7)V99.
003000     05  PROD-STOCK                  PIC 9(5).
003100     05  PROD-DELETED                PIC X(1).                    CR1163  
003200         88  PROD-IS-DELETED             VALUE 'Y'.
003300         88  PROD-IS-ACTIVE              VALUE 'N'.
003400* PROD-PRICE-ALT is the unit price split into whole DH and
003500* centimes for the till-tape reconciliation extract -- carried
003600* forward from the CR1163 rework, do not remove without
003700* checking with Finance.
003800     05  PROD-PRICE-ALT REDEFINES PROD-PRICE.
003900         10  PROD-PRICE-WHOLE        PIC S9(7).
004000         10  PROD-PRICE-CENTS        PIC 99.
004100     05  FILLER                      PIC X(17)     VALUE SPACES.
