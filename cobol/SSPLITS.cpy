000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = SSPLITS                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Shop-wide literals and thresholds          *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Central place for the constants that used to be           *
001000*      scattered across the four SSP order/payment/tier          *
001100*      programs before CR-1091.  Anybody changing a discount     *
001200*      break, the tax rate or the cash ceiling only has to       *
001300*      recompile the programs that COPY this book -- they no     *
001400*      longer have to go hunting through PROCEDURE DIVISION      *
001500*      for hard-coded numbers.                                   *
001600*                                                                *
001700*----------------------------------------------------------------*
001800* CHANGE ACTIVITY :                                              *
001900*                                                                *
002000*      $SEG(SSPLITS),COMP(SMARTSHOP),PROD(ORDERS  ):             *
002100*                                                                *
002200*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002300*   $D0= CR1091 100 890614 SSPKJT  : NEW BOOK - PULLED LITERALS  *
002400*                                    OUT OF SSPORD1/SSPPAY1      *
002500*   $D1= CR1140 110 910302 SSPMHR  : ADDED PLATINUM TIER BREAK   *
002600*   $D2= CR2004 120 990118 SSPRDW  : Y2K - ORD-DATE/PAY-DATE     *
002700*                                    WINDOWED, SEE SSPORDH       *
002800*   $D3= CR1198 113 930611 SSPMHR  : ADDED SETTLEMENT TOLERANCE  *
002900*                                    PAIR FOR SSPPAY1 BALANCE    *
003000*                                    ROUND-OFF CHECK             *
003100******************************************************************
003200 01  SSP-LITERALS.
003300     05  SSP-TAX-RATE                PIC 9(2)V99   VALUE 20.00.
003400     05  SSP-PLATINUM-DISCOUNT-PCT   PIC 9(2)V99   VALUE 15.00.
003500     05  SSP-GOLD-DISCOUNT-PCT       PIC 9(2)V99   VALUE 10.00.
003600     05  SSP-SILVER-DISCOUNT-PCT     PIC 9(2)V99   VALUE 05.00.
003700     05  SSP-PROMO-DISCOUNT-PCT      PIC 9(2)V99   VALUE 05.00.
003800     05  SSP-PLATINUM-SUBTOTAL-MIN   PIC 9(7)V99   VALUE 1200.00.
003900     05  SSP-GOLD-SUBTOTAL-MIN       PIC 9(7)V99   VALUE 0800.00.
004000     05  SSP-SILVER-SUBTOTAL-MIN     PIC 9(7)V99   VALUE 0500.00.
004100     05  SSP-TIER-PLATINUM-ORDERS    PIC 9(5)      VALUE 00020.   CR1140  
004200     05  SSP-TIER-PLATINUM-SPENT     PIC 9(9)V99   VALUE 15000.00.
004300     05  SSP-TIER-GOLD-ORDERS        PIC 9(5)      VALUE 00010.
004400     05  SSP-TIER-GOLD-SPENT         PIC 9(9)V99   VALUE 05000.00.
004500     05  SSP-TIER-SILVER-ORDERS      PIC 9(5)      VALUE 00003.
004600     05  SSP-TIER-SILVER-SPENT       PIC 9(9)V99   VALUE 01000.00.
004700     05  SSP-CASH-CEILING-AMT        PIC 9(7)V99   VALUE 20000.00.
004800     05  SSP-SETTLE-TOLERANCE        PIC S9(1)V99  VALUE 0.01.    CR1198  
004900     05  SSP-SETTLE-TOLERANCE-NEG    PIC S9(1)V99  VALUE -0.01.
005000     05  FILLER                      PIC X(20)     VALUE SPACES.
005100
005200* Loyalty tier codes -- keep in step with CUST-TIER in SSPCUST
005300 01  SSP-TIER-CODES.
005400     05  SSP-TIER-BASIC              PIC X(8)      VALUE 'BASIC'.
005500     05  SSP-TIER-SILVER             PIC X(8)      VALUE 'SILVER'.
005600     05  SSP-TIER-GOLD               PIC X(8)      VALUE 'GOLD'.
005700     05  SSP-TIER-PLATINUM           PIC X(8)      VALUE 'PLATINUM'.
005800     05  FILLER                      PIC X(08)     VALUE SPACES.
005900
006000* Promo code edit pattern -- PROMO- followed by 4 chars, each
006100* A-Z or 0-9.  Checked one character at a time in SSPORD1
006200* paragraph 3200-EDIT-PROMO-CODE, see SSPORD1 for the class
006300* test this table backs.
006400 01  SSP-PROMO-PREFIX                PIC X(6)      VALUE 'PROMO-'.
