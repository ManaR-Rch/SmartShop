000100******************************************************************
000200*                                                                *
000300* MODULE NAME = SSPORD2                                         *
000400*                                                                *
000500* DESCRIPTIVE NAME = SmartShop Order System -                    *
000600*                     Order Status Engine                       *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Nightly batch step 3.  Applies explicit CONFIRM/CANCEL    *
001000*      requests from the order-action transaction file          *
001100*      ACTNFILE against ORDFILE.  A CONFIRM is only honoured     *
001200*      when the order is still PENDING and its balance is        *
001300*      settled (remaining amount 0.01 DH or less); it then       *
001400*      decrements stock the same way SSPPAY1's auto-confirm      *
001500*      does.  A CANCEL is only honoured while the order is        *
001600*      still PENDING.  Neither action produces a Run Report      *
001700*      section -- confirm/cancel activity is audited to SYSOUT   *
001800*      only, per the original CR1178 design note.                 *
001900*                                                                *
002000*----------------------------------------------------------------*
002100* CHANGE ACTIVITY :                                              *
002200*                                                                *
002300*      $SEG(SSPORD2),COMP(SMARTSHOP),PROD(ORDERS  ):             *
002400*                                                                *
002500*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002600*   $D0= CR1178 112 920815 SSPKJT  : NEW PROGRAM - SPLIT ORDER   *
002700*                                    STATUS ENGINE OUT OF        *
002800*                                    PAYMENT POSTING RUN, SEE     *
002900*                                    SSPACTN BANNER               *
003000*   $D1= CR2004 120 990118 SSPRDW  : Y2K - ACTN-REQUEST-DATE      *
003100*                                    CENTURY WINDOW ADDED         *
003200*   $D2= CR2231 130 020724 SSPKJT  : SETTLEMENT TOLERANCE TEST    *
003300*                                    ALIGNED WITH SSPPAY1'S       *
003400*                                    ROUNDED HALF-UP CHECK        *
003500*   $D3= CR2318 140 030305 SSPMHR  : STOCK DECREMENT NOW REFUSED  *
003600*                                    WHEN ON-HAND QTY IS SHORT -  *
003700*                                    AUDIT FOUND 2650 SUBTRACTING *
003800*                                    PAST ZERO ON PROD-STOCK,     *
003900*                                    AN UNSIGNED FIELD            *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    SSPORD2.
004300 AUTHOR.        M H ROUSSEL.
004400 INSTALLATION.  SMARTSHOP DATA PROCESSING.
004500 DATE-WRITTEN.  AUGUST 1992.
004600 DATE-COMPILED.
004700 SECURITY.      SMARTSHOP INTERNAL USE ONLY.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
005400     CLASS NUMERIC-CLASS IS '0' THRU '9'.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ORDFILE  ASSIGN TO ORDFILE
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-ORDFILE-STATUS.
006200
006300     SELECT ORDITEM  ASSIGN TO ORDITEM
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-ORDITEM-STATUS.
006700
006800     SELECT PRODMAS  ASSIGN TO PRODMAS
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-PRODMAS-STATUS.
007200
007300     SELECT ACTNFILE ASSIGN TO ACTNFILE
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS WS-ACTNFILE-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  ORDFILE
008100     LABEL RECORDS ARE STANDARD
008200     RECORDING MODE IS F.
008300     COPY SSPORDH.
008400
008500 FD  ORDITEM
008600     LABEL RECORDS ARE STANDARD
008700     RECORDING MODE IS F.
008800     COPY SSPORDI.
008900
009000 FD  PRODMAS
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300     COPY SSPPROD.
009400
009500 FD  ACTNFILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F.
009800     COPY SSPACTN.
009900
010000 WORKING-STORAGE SECTION.
010100 01  WS-HEADER.
010200     05  WS-EYECATCHER               PIC X(16)
010300                                      VALUE 'SSPORD2-------WS'.
010400     05  FILLER                      PIC X(10)     VALUE SPACES.
010500
010600 01  WS-FILE-STATUSES.
010700     05  WS-ORDFILE-STATUS           PIC X(2)      VALUE SPACES.
010800         88  WS-ORDFILE-OK               VALUE '00'.
010900         88  WS-ORDFILE-EOF               VALUE '10'.
011000     05  WS-ORDITEM-STATUS           PIC X(2)      VALUE SPACES.
011100         88  WS-ORDITEM-OK               VALUE '00'.
011200         88  WS-ORDITEM-EOF               VALUE '10'.
011300     05  WS-PRODMAS-STATUS           PIC X(2)      VALUE SPACES.
011400         88  WS-PRODMAS-OK               VALUE '00'.
011500         88  WS-PRODMAS-EOF               VALUE '10'.
011600     05  WS-ACTNFILE-STATUS          PIC X(2)      VALUE SPACES.
011700         88  WS-ACTNFILE-OK               VALUE '00'.
011800         88  WS-ACTNFILE-EOF               VALUE '10'.
011900     05  FILLER                      PIC X(10)     VALUE SPACES.
012000
012100 01  WS-SWITCHES.
012200     05  WS-ACTNFILE-EOF-SW          PIC X         VALUE 'N'.
012300         88  NO-MORE-ACTIONS             VALUE 'Y'.
012400     05  WS-ORDER-FOUND-SW           PIC X         VALUE 'N'.
012500         88  WS-ORDER-WAS-FOUND           VALUE 'Y'.
012600     05  UPSI-0                      PIC X         VALUE '0'.
012700         88  UPSI-DEBUG-ON               VALUE '1'.
012800     05  FILLER                      PIC X(10)     VALUE SPACES.
012900
013000* Order table -- same load/search/rewrite idiom SSPPAY1 uses,
013100* kept in step deliberately (CR1178 split the two engines apart
013200* but did not want two different ways of touching ORDFILE).
013300 01  WS-ORDER-TABLE-CTL.
013400     05  WS-ORDER-COUNT              PIC S9(6)     COMP.
013500 01  WS-ORDER-TABLE.
013600     05  WS-ORDER-ENTRY OCCURS 1 TO 100000 TIMES
013700                        DEPENDING ON WS-ORDER-COUNT
013800                        ASCENDING KEY IS WS-OT-ORD-ID
013900                        INDEXED BY WS-ORDER-IDX.
014000         10  WS-OT-ORD-ID            PIC 9(6).
014100         10  WS-OT-STATUS            PIC X(9).
014200             88  WS-OT-IS-PENDING        VALUE 'PENDING'.
014300         10  WS-OT-REMAINING         PIC S9(9)V99.
014400         10  FILLER                  PIC X(04)     VALUE SPACES.
014500
014600* Product table -- loaded once for the stock decrement applied
014700* on an honoured CONFIRM action.
014800 01  WS-PROD-TABLE-CTL.
014900     05  WS-PROD-COUNT               PIC S9(5)     COMP.
015000 01  WS-PROD-TABLE.
015100     05  WS-PROD-ENTRY OCCURS 1 TO 20000 TIMES
015200                       DEPENDING ON WS-PROD-COUNT
015300                       ASCENDING KEY IS WS-PROD-ID
015400                       INDEXED BY WS-PROD-IDX.
015500         10  WS-PROD-ID              PIC 9(6).
015600         10  WS-PROD-STOCK           PIC 9(5).
015700         10  FILLER                  PIC X(04)     VALUE SPACES.
015800
015900 01  WS-CONTROL-TOTALS.
016000     05  WS-ACTIONS-READ             PIC S9(7)     COMP.
016100     05  WS-CONFIRMS-APPLIED         PIC S9(7)     COMP.
016200     05  WS-CANCELS-APPLIED          PIC S9(7)     COMP.
016300     05  WS-ACTIONS-REJECTED         PIC S9(7)     COMP.
016400     05  WS-STOCK-ERRORS             PIC S9(7)     COMP.
016500     05  FILLER                      PIC X(10)     VALUE SPACES.
016600
016700     COPY SSPLITS.
016800
016900 PROCEDURE DIVISION.
017000*----------------------------------------------------------------*
017100 0000-MAINLINE.
017200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
017300     PERFORM 1000-PROCESS-ACTIONS THRU 1000-EXIT
017400         UNTIL NO-MORE-ACTIONS.
017500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017600     GOBACK.
017700
017800*----------------------------------------------------------------*
017900 0100-INITIALIZE.
018000     OPEN INPUT ACTNFILE.
018100     IF NOT WS-ACTNFILE-OK
018200         DISPLAY 'SSPORD2 - ACTNFILE OPEN FAILED ' WS-ACTNFILE-STATUS
018300         MOVE 16 TO RETURN-CODE
018400         STOP RUN
018500     END-IF
018600
018700     PERFORM 0200-LOAD-ORDER-TABLE THRU 0200-EXIT.
018800     PERFORM 0300-LOAD-PRODUCT-TABLE THRU 0300-EXIT.
018900
019000     MOVE ZERO TO WS-ACTIONS-READ WS-CONFIRMS-APPLIED
019100                  WS-CANCELS-APPLIED WS-ACTIONS-REJECTED
019200                  WS-STOCK-ERRORS.
019300
019400     PERFORM 0400-READ-NEXT-ACTION THRU 0400-EXIT.
019500 0100-EXIT.
019600     EXIT.
019700
019800*----------------------------------------------------------------*
019900 0200-LOAD-ORDER-TABLE.
020000     OPEN INPUT ORDFILE.
020100     IF NOT WS-ORDFILE-OK
020200         DISPLAY 'SSPORD2 - ORDFILE OPEN FAILED ' WS-ORDFILE-STATUS
020300         MOVE 16 TO RETURN-CODE
020400         STOP RUN
020500     END-IF
020600     MOVE ZERO TO WS-ORDER-COUNT.
020700     PERFORM 0250-LOAD-ONE-ORDER THRU 0250-EXIT
020800               UNTIL WS-ORDFILE-EOF.
020900     CLOSE ORDFILE.
021000 0200-EXIT.
021100     EXIT.
021200
021300 0250-LOAD-ONE-ORDER.
021400     READ ORDFILE
021500         AT END
021600             SET WS-ORDFILE-EOF TO TRUE
021700         NOT AT END
021800             ADD 1 TO WS-ORDER-COUNT
021900             SET WS-ORDER-IDX TO WS-ORDER-COUNT
022000             MOVE ORD-ID           TO WS-OT-ORD-ID (WS-ORDER-IDX)
022100             MOVE ORD-STATUS       TO WS-OT-STATUS (WS-ORDER-IDX)
022200             MOVE ORD-REMAINING-AMT
022300                                   TO WS-OT-REMAINING (WS-ORDER-IDX)
022400     END-READ.
022500 0250-EXIT.
022600     EXIT.
022700
022800*----------------------------------------------------------------*
022900 0300-LOAD-PRODUCT-TABLE.
023000     OPEN INPUT PRODMAS.
023100     IF NOT WS-PRODMAS-OK
023200         DISPLAY 'SSPORD2 - PRODMAS OPEN FAILED ' WS-PRODMAS-STATUS
023300         MOVE 16 TO RETURN-CODE
023400         STOP RUN
023500     END-IF
023600     MOVE ZERO TO WS-PROD-COUNT.
023700     PERFORM 0350-LOAD-ONE-PRODUCT THRU 0350-EXIT
023800               UNTIL WS-PRODMAS-EOF.
023900     CLOSE PRODMAS.
024000 0300-EXIT.
024100     EXIT.
024200
024300 0350-LOAD-ONE-PRODUCT.
024400     READ PRODMAS
024500         AT END
024600             SET WS-PRODMAS-EOF TO TRUE
024700         NOT AT END
024800             ADD 1 TO WS-PROD-COUNT
024900             SET WS-PROD-IDX TO WS-PROD-COUNT
025000             MOVE PROD-ID    TO WS-PROD-ID (WS-PROD-IDX)
025100             MOVE PROD-STOCK TO WS-PROD-STOCK (WS-PROD-IDX)
025200     END-READ.
025300 0350-EXIT.
025400     EXIT.
025500
025600*----------------------------------------------------------------*
025700 1000-PROCESS-ACTIONS.
025800     ADD 1 TO WS-ACTIONS-READ.
025900     PERFORM 2100-EDIT-ACTION THRU 2100-EXIT.
026000     PERFORM 2200-FIND-ORDER  THRU 2200-EXIT.
026100
026200     IF NOT WS-ORDER-WAS-FOUND
026300         ADD 1 TO WS-ACTIONS-REJECTED
026400     ELSE
026500         IF ACTN-IS-CONFIRM
026600             PERFORM 2400-APPLY-CONFIRM THRU 2400-EXIT
026700         ELSE
026800             IF ACTN-IS-CANCEL
026900                 PERFORM 2500-APPLY-CANCEL THRU 2500-EXIT
027000             ELSE
027100                 DISPLAY 'SSPORD2 - UNKNOWN ACTN-CODE '
027200                         ACTN-CODE ' ON ORDER ' ACTN-ORDER-ID
027300                 ADD 1 TO WS-ACTIONS-REJECTED
027400             END-IF
027500         END-IF
027600     END-IF.
027700
027800     PERFORM 0400-READ-NEXT-ACTION THRU 0400-EXIT.
027900 1000-EXIT.
028000     EXIT.
028100
028200*----------------------------------------------------------------*
028300* Y2K CENTURY EDIT (CR2004) -- flagged only, same tolerant        *
028400* handling used throughout this suite.                           *
028500*----------------------------------------------------------------*
028600 2100-EDIT-ACTION.
028700     IF ACTN-REQ-DATE-CENTURY < 19                                CR2004  
028800         DISPLAY 'SSPORD2 - ACTION FOR ORDER ' ACTN-ORDER-ID
028900                 ' HAS SUSPECT REQUEST DATE ' ACTN-REQUEST-DATE
029000     END-IF.
029100 2100-EXIT.
029200     EXIT.
029300
029400*----------------------------------------------------------------*
029500 2200-FIND-ORDER.
029600     MOVE 'N' TO WS-ORDER-FOUND-SW.
029700     IF WS-ORDER-COUNT > 0
029800         SEARCH ALL WS-ORDER-ENTRY
029900             AT END
030000                 CONTINUE
030100             WHEN WS-OT-ORD-ID (WS-ORDER-IDX) = ACTN-ORDER-ID
030200                 SET WS-ORDER-WAS-FOUND TO TRUE
030300         END-SEARCH
030400     END-IF.
030500 2200-EXIT.
030600     EXIT.
030700
030800*----------------------------------------------------------------*
030900* CONFIRM only takes when the order is still PENDING and its     *
031000* balance is settled to within a centime -- otherwise the        *
031100* action is rejected and the order is left exactly as it was.    *
031200*----------------------------------------------------------------*
031300 2400-APPLY-CONFIRM.
031400     IF WS-OT-IS-PENDING (WS-ORDER-IDX)
031500             AND WS-OT-REMAINING (WS-ORDER-IDX)
031600                 NOT > SSP-SETTLE-TOLERANCE                       CR2231  
031700         MOVE 'CONFIRMED' TO WS-OT-STATUS (WS-ORDER-IDX)
031800         PERFORM 2600-DECREMENT-ORDER-STOCK THRU 2600-EXIT
031900         ADD 1 TO WS-CONFIRMS-APPLIED
032000     ELSE
032100         ADD 1 TO WS-ACTIONS-REJECTED
032200     END-IF.
032300 2400-EXIT.
032400     EXIT.
032500
032600*----------------------------------------------------------------*
032700 2500-APPLY-CANCEL.
032800     IF WS-OT-IS-PENDING (WS-ORDER-IDX)
032900         MOVE 'CANCELED' TO WS-OT-STATUS (WS-ORDER-IDX)
033000         ADD 1 TO WS-CANCELS-APPLIED
033100     ELSE
033200         ADD 1 TO WS-ACTIONS-REJECTED
033300     END-IF.
033400 2500-EXIT.
033500     EXIT.
033600
033700*----------------------------------------------------------------*
033800* Decrement stock for every item on the confirmed order -- the
033900* same one-pass-per-order cost accepted in SSPPAY1's 2600.
034000*----------------------------------------------------------------*
034100 2600-DECREMENT-ORDER-STOCK.
034200     MOVE 'N' TO WS-ORDITEM-EOF-SW.
034300     OPEN INPUT ORDITEM.
034400     PERFORM 2620-DECREMENT-SCAN-ITEM THRU 2620-EXIT
034500               UNTIL WS-ORDITEM-EOF.
034600     CLOSE ORDITEM.
034700 2600-EXIT.
034800     EXIT.
034900
035000 2620-DECREMENT-SCAN-ITEM.
035100     READ ORDITEM
035200         AT END
035300             SET WS-ORDITEM-EOF TO TRUE
035400         NOT AT END
035500             IF ITEM-ORDER-ID = WS-OT-ORD-ID (WS-ORDER-IDX)
035600                 PERFORM 2650-DECREMENT-ONE-ITEM THRU 2650-EXIT
035700             END-IF
035800     END-READ.
035900 2620-EXIT.
036000     EXIT.
036100
036200*----------------------------------------------------------------*
036300* CR2318 -- a decrement that would take PROD-STOCK below zero is
036400* refused outright.  PROD-STOCK is unsigned; letting the SUBTRACT
036500* run anyway does not go negative, it wraps to a huge on-hand
036600* figure, so the item's stock is simply left untouched and the
036700* shortfall is logged for Stock Control to chase by hand.
036800 2650-DECREMENT-ONE-ITEM.
036900     SEARCH ALL WS-PROD-ENTRY
037000         AT END
037100             DISPLAY 'SSPORD2 - STOCK DECREMENT SKIPPED, PRODUCT '
037200                     ITEM-PROD-ID ' NOT ON FILE'
037300         WHEN WS-PROD-ID (WS-PROD-IDX) = ITEM-PROD-ID
037400             IF ITEM-QUANTITY > WS-PROD-STOCK (WS-PROD-IDX)
037500                 DISPLAY 'SSPORD2 - STOCK DECREMENT REFUSED, '
037600                         'PRODUCT ' ITEM-PROD-ID
037700                         ' INSUFFICIENT ON-HAND QTY'
037800                 ADD 1 TO WS-STOCK-ERRORS
037900             ELSE
038000                 SUBTRACT ITEM-QUANTITY FROM
038100                          WS-PROD-STOCK (WS-PROD-IDX)
038200             END-IF
038300     END-SEARCH.
038400 2650-EXIT.
038500     EXIT.
038600
038700*----------------------------------------------------------------*
038800 0400-READ-NEXT-ACTION.
038900     READ ACTNFILE
039000         AT END
039100             SET NO-MORE-ACTIONS TO TRUE
039200     END-READ.
039300 0400-EXIT.
039400     EXIT.
039500
039600*----------------------------------------------------------------*
039700 9000-TERMINATE.
039800     PERFORM 9100-REWRITE-ORDER-FILE THRU 9100-EXIT.
039900     PERFORM 9200-REWRITE-PRODUCT-FILE THRU 9200-EXIT.
040000     CLOSE ACTNFILE.
040100     DISPLAY 'SSPORD2 - ACTIONS READ      ' WS-ACTIONS-READ.
040200     DISPLAY 'SSPORD2 - CONFIRMS APPLIED  ' WS-CONFIRMS-APPLIED.
040300     DISPLAY 'SSPORD2 - CANCELS APPLIED   ' WS-CANCELS-APPLIED.
040400     DISPLAY 'SSPORD2 - ACTIONS REJECTED  ' WS-ACTIONS-REJECTED.
040500     DISPLAY 'SSPORD2 - STOCK ERRORS      ' WS-STOCK-ERRORS.
040600 9000-EXIT.
040700     EXIT.
040800
040900*----------------------------------------------------------------*
041000 9100-REWRITE-ORDER-FILE.
041100     OPEN I-O ORDFILE.
041200     PERFORM 9150-REWRITE-ONE-ORDER THRU 9150-EXIT
041300               VARYING WS-ORDER-IDX FROM 1 BY 1
041400               UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
041500     CLOSE ORDFILE.
041600 9100-EXIT.
041700     EXIT.
041800
041900 9150-REWRITE-ONE-ORDER.
042000     READ ORDFILE
042100         AT END
042200             DISPLAY 'SSPORD2 - ORDFILE SHORT ON REWRITE PASS'
042300     END-READ.
042400     MOVE WS-OT-STATUS (WS-ORDER-IDX) TO ORD-STATUS.
042500     REWRITE ORDER-RECORD.
042600 9150-EXIT.
042700     EXIT.
042800
042900*----------------------------------------------------------------*
043000 9200-REWRITE-PRODUCT-FILE.
043100     OPEN I-O PRODMAS.
043200     PERFORM 9250-REWRITE-ONE-PRODUCT THRU 9250-EXIT
043300               VARYING WS-PROD-IDX FROM 1 BY 1
043400               UNTIL WS-PROD-IDX > WS-PROD-COUNT.
043500     CLOSE PRODMAS.
043600 9200-EXIT.
043700     EXIT.
043800
043900 9250-REWRITE-ONE-PRODUCT.
044000     READ PRODMAS
044100         AT END
044200             DISPLAY 'SSPORD2 - PRODMAS SHORT ON REWRITE PASS'
044300     END-READ.
044400     MOVE WS-PROD-STOCK (WS-PROD-IDX) TO PROD-STOCK.
044500     REWRITE PRODUCT-RECORD.
044600 9250-EXIT.
044700     EXIT.
